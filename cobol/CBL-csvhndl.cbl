000100 *----------------------------------------------------------------*
000200 * PROGRAM NAME:    CSVHNDL
000300 * ORIGINAL AUTHOR: DAVID QUINTERO
000400 *
000500 * MAINTENENCE LOG
000600 * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700 * --------- ------------  ---------------------------------------
000800 * 09/05/87 DAVID QUINTERO  CREATED FOR COBOL CLASS
000900 * 11/02/91 DAVID QUINTERO  ADDED SAMPLE-ROSTER FALLBACK SEARCH
001000 *                          PER CLUB OFFICE MEMO 91-14
001100 * 03/21/94 DAVID QUINTERO  SPLIT OUT AS CALLABLE SUBPROGRAM SO
001200 *                          DATASVC AND TEAMFORM SHARE ONE COPY
001300 *                          OF THE CSV LAYOUT
001400 * 07/14/98 R TANAKA        Y2K REVIEW - CSV ROWS CARRY NO DATE
001500 *                          FIELD, NO CHANGE REQUIRED
001600 * 02/08/02 R TANAKA        ADDED EXPLICIT-PATH ROSTER DD, REQ 4417
001700 * 09/30/09 M OKAFOR        ADDED FORMED-TEAMS CSV OUTPUT ACTION
001800 *                          PER HELP DESK TICKET 22981
001810 * 08/09/26 S PATEL         1000-READ-ALLPART-FILE NOW BRANCHES
001820 *                          STRAIGHT TO ITS EXIT PARAGRAPH WHEN
001830 *                          ALLPART-FILE WON'T OPEN INSTEAD OF
001840 *                          NESTING THE WHOLE READ LOOP UNDER AN
001850 *                          IF. TICKET 27008
001900 *----------------------------------------------------------------*
002000 * THIS SUBPROGRAM OWNS EVERY LINE-SEQUENTIAL CSV FILE THE TEAM
002100 * FORMATION RUN TOUCHES: THE TWO DEFAULT ROSTER FEEDS, THE
002200 * OPTIONAL CALLER-SUPPLIED ROSTER, THE MERGED MASTER ROSTER
002300 * OUTPUT, AND THE FORMED-TEAMS EXTRACT. DATASVC DRIVES IT BY
002400 * CALLER-SUPPLIED ACTION CODE - IT HOLDS NO ROSTER STATE OF
002500 * ITS OWN BETWEEN CALLS.
002600 *----------------------------------------------------------------*
002700  IDENTIFICATION DIVISION.
002800  PROGRAM-ID.     CSVHNDL.
002900  AUTHOR.         DAVID QUINTERO.
003000  INSTALLATION.   COBOL DEVELOPMENT CENTER.
003100  DATE-WRITTEN.   09/05/87.
003200  DATE-COMPILED.
003300  SECURITY.       NON-CONFIDENTIAL.
003400 *----------------------------------------------------------------*
003500  ENVIRONMENT DIVISION.
003600  CONFIGURATION SECTION.
003700  SOURCE-COMPUTER. IBM-3081.
003800  OBJECT-COMPUTER. IBM-3081.
003900  SPECIAL-NAMES.
004000      C01 IS TOP-OF-FORM
004100      CLASS NUMERIC-TEXT-CLASS IS '0' THRU '9'
004200      UPSI-0 IS CSVHNDL-DEBUG-SWITCH.
004300 *----------------------------------------------------------------*
004400  INPUT-OUTPUT SECTION.
004500  FILE-CONTROL.
004600      SELECT OPTIONAL ALLPART-FILE ASSIGN TO ALLPART
004700          ORGANIZATION IS LINE SEQUENTIAL
004800          FILE STATUS  IS CSV-PART-STATUS.
004900 *
005000      SELECT OPTIONAL SAMPPART-FILE ASSIGN TO SAMPPART
005100          ORGANIZATION IS LINE SEQUENTIAL
005200          FILE STATUS  IS CSV-SAMP-STATUS.
005300 *
005400      SELECT OPTIONAL ROSTERIN-FILE ASSIGN TO ROSTERIN
005500          ORGANIZATION IS LINE SEQUENTIAL
005600          FILE STATUS  IS CSV-EXPL-STATUS.
005700 *
005750 * TEAMSOUT-FILE IS ASSIGNED TO A WORKING-STORAGE NAME, NOT THE
005760 * USUAL UPPERCASE LOGICAL NAME, SO 4000-WRITE-TEAMS-CSV CAN POINT
005770 * IT AT WHATEVER OUTPUT NAME THE CALLER PUT IN CSVHNDL-TEAMS-OUT-
005780 * NAME. ADDED 08/09/26, TICKET 27006.
005790      SELECT TEAMSOUT-FILE ASSIGN TO WS-TEAMSOUT-ASSIGN-NAME
005900          ORGANIZATION IS LINE SEQUENTIAL
006000          FILE STATUS  IS CSV-TEAM-STATUS.
006100 *----------------------------------------------------------------*
006200  DATA DIVISION.
006300  FILE SECTION.
006400  FD  ALLPART-FILE RECORDING MODE F.
006500  01  CSV-PART-LINE                   PIC X(200).
006600 *
006700  FD  SAMPPART-FILE RECORDING MODE F.
006800  01  CSV-SAMP-LINE                   PIC X(200).
006900 *
007000  FD  ROSTERIN-FILE RECORDING MODE F.
007100  01  CSV-EXPL-LINE                   PIC X(200).
007200 *
007300  FD  TEAMSOUT-FILE RECORDING MODE F.
007400  01  CSV-TEAM-LINE                   PIC X(200).
007500 *----------------------------------------------------------------*
007600  WORKING-STORAGE SECTION.
007700 *----------------------------------------------------------------*
007710 * WS-TEAMSOUT-ASSIGN-NAME FEEDS THE TEAMSOUT-FILE SELECT CLAUSE -
007720 * DEFAULTS TO THE SHOP'S USUAL LOGICAL NAME, BUT
007730 * 4000-WRITE-TEAMS-CSV OVERWRITES IT WITH CSVHNDL-TEAMS-OUT-NAME
007740 * WHEN THE CALLER SUPPLIED ONE. ADDED 08/09/26, TICKET 27006.
007750 *----------------------------------------------------------------*
007760  01  WS-TEAMSOUT-ASSIGN-NAME         PIC X(40) VALUE 'TEAMSOUT'.
007770 *
007800  01  WS-FILE-STATUSES-ALPHA.
007900      05  WS-FS-PART-ALPHA             PIC X(02).
008000      05  WS-FS-SAMP-ALPHA             PIC X(02).
008100      05  WS-FS-EXPL-ALPHA             PIC X(02).
008200      05  WS-FS-TEAM-ALPHA             PIC X(02).
008300  01  WS-FILE-STATUSES-NUMERIC REDEFINES WS-FILE-STATUSES-ALPHA.
008400      05  WS-FS-PART-NUM               PIC 9(02).
008500      05  WS-FS-SAMP-NUM                PIC 9(02).
008600      05  WS-FS-EXPL-NUM                PIC 9(02).
008700      05  WS-FS-TEAM-NUM                PIC 9(02).
008800 *
008900  01  WS-EOF-SWITCHES.
009000      05  WS-PART-EOF-SW               PIC X(01) VALUE 'N'.
009100          88  WS-PART-EOF                   VALUE 'Y'.
009200      05  WS-HEADER-SEEN-SW            PIC X(01) VALUE 'N'.
009300          88  WS-HEADER-SEEN                VALUE 'Y'.
009400      05  FILLER                       PIC X(06).
009500 *
009600 * HOLDS THE TEXT COLUMNS OF ONE ROW BEFORE THEY ARE MOVED INTO
009700 * THE ROSTER TABLE ENTRY - SKILL AND SCORE ARE UNSTRUNG HERE AS
009800 * TEXT, THEN READ BACK OUT THROUGH THE NUMERIC REDEFINES BELOW.
009900 *----------------------------------------------------------------*
010000  01  WS-ROW-COLUMNS-ALPHA.
010100      05  WS-COL-SKILL-ALPHA           PIC X(02).
010200      05  WS-COL-SCORE-ALPHA           PIC X(03).
010300  01  WS-ROW-COLUMNS-NUMERIC REDEFINES WS-ROW-COLUMNS-ALPHA.
010400      05  WS-COL-SKILL-NUM             PIC 9(02).
010500      05  WS-COL-SCORE-NUM             PIC 9(03).
010600 *
010700 * GENERIC TRAILING-BLANK TRIM WORK AREA, SHARED BY EVERY FIELD
010800 * THAT GOES OUT ONTO A CSV LINE SO THE LINE DOES NOT CARRY THE
010900 * FULL FIXED-FIELD WIDTH OF PADDING.
011000 *----------------------------------------------------------------*
011100  01  WS-TRIM-BUFFER.
011200      05  WS-TRIM-WORK                 PIC X(60) VALUE SPACES.
011300  01  WS-TRIM-CHAR-TABLE REDEFINES WS-TRIM-BUFFER.
011400      05  WS-TRIM-CHARS                PIC X(01) OCCURS 60 TIMES.
011500 *
011600  01  WS-TRIM-CONTROLS.
011700      05  WS-TRIM-FIELD-LEN            PIC S9(02) USAGE COMP.
011800      05  WS-TRIM-SUB                  PIC S9(02) USAGE COMP.
011900      05  FILLER                       PIC X(04).
012000 *
012100  01  WS-BUILD-LINE                    PIC X(200) VALUE SPACES.
012200  01  WS-MISC-COUNTERS.
012300      05  WS-ROWS-READ                 PIC 9(05) USAGE COMP.
012400      05  WS-MEMBER-SUB                PIC S9(03) USAGE COMP.
012420      05  WS-BUILD-PTR                 PIC S9(04) USAGE COMP.
012500      05  FILLER                       PIC X(06).
012550 *
012560  01  WS-TEAM-LINE-EDIT.
012570      05  WS-TEAM-SKILL-ED             PIC Z9.99.
012580      05  FILLER                       PIC X(05).
012590 *
012591 * WS-TEAM-MEMBER-LOOKUP - 4021-FIND-ONE-MEMBER-ROW SCANS
012592 * ROSTER-TABLE FOR THE MEMBER ID BEING WRITTEN TO THE FORMED-
012593 * TEAMS CSV SO THE NAME/PERSONALITY/ROLE/GAME/SKILL COLUMNS CAN
012594 * BE FILLED IN, NOT JUST THE ID. ADDED 08/09/26, TICKET 27005.
012595 *----------------------------------------------------------------*
012596  01  WS-TEAM-MEMBER-LOOKUP.
012597      05  WS-TML-MEMBER-ID             PIC X(10).
012598      05  WS-TML-SUB                   PIC S9(03) USAGE COMP.
012599      05  WS-TML-FOUND-SW              PIC X(01).
012601          88  WS-TML-FOUND                 VALUE 'Y'.
012602          88  WS-TML-NOT-FOUND             VALUE 'N'.
012603 *
012700  01  CSV-PARTICIPANT-HEADER.
012800      05  FILLER  PIC X(80) VALUE
012900          'ID,Name,Email,PreferredGame,SkillLevel,PreferredRole,'.
013000      05  FILLER  PIC X(40) VALUE
013100          'PersonalityScore,PersonalityType'.
013200 *----------------------------------------------------------------*
013300  LINKAGE SECTION.
013400  COPY CSVHR.
014900 *
015000  COPY TEAMT.
015100 *----------------------------------------------------------------*
015200  PROCEDURE DIVISION USING CSVHNDL-REQUEST,
015300          ROSTER-TABLE-SIZE, ROSTER-TABLE,
015400          TEAM-TABLE-SIZE, TEAM-TABLE.
015500 *----------------------------------------------------------------*
015600  0000-MAIN-PARAGRAPH.
015700      EVALUATE TRUE
015800          WHEN CSVH-READ-ALL
015900              PERFORM 1000-READ-ALLPART-FILE
015910                  THRU 1000-READ-ALLPART-EXIT
016000          WHEN CSVH-READ-SAMP
016100              PERFORM 1100-READ-SAMPPART-FILE
016200          WHEN CSVH-READ-EXPL
016300              PERFORM 1200-READ-ROSTERIN-FILE
016400          WHEN CSVH-CHECK-ALL
016500              PERFORM 1300-CHECK-ALLPART-EXISTS
016600          WHEN CSVH-CHECK-SAMP
016700              PERFORM 1400-CHECK-SAMPPART-EXISTS
016800          WHEN CSVH-WRITE-ALL
016900              PERFORM 3000-WRITE-PARTICIPANT-CSV
017000          WHEN CSVH-WRITE-TEAM
017100              PERFORM 4000-WRITE-TEAMS-CSV
017200          WHEN OTHER
017300              DISPLAY 'CSVHNDL: UNKNOWN ACTION - ' CSVHNDL-ACTION
017400      END-EVALUATE
017500      GOBACK.
017600 *----------------------------------------------------------------*
017610 * 1000-READ-ALLPART-FILE - WHEN ALLPART-FILE WON'T OPEN (MISSING
017620 * OR BAD FILE STATUS) THERE IS NO ROW LOOP TO RUN, SO WE BRANCH
017630 * PAST IT STRAIGHT TO THE COMMON EXIT RATHER THAN NEST THE WHOLE
017640 * READ LOOP UNDER AN IF. ADDED 08/09/26, TICKET 27008.
017700  1000-READ-ALLPART-FILE.
017800 *----------------------------------------------------------------*
017900      MOVE ZERO                       TO ROSTER-TABLE-SIZE
018000                                          WS-ROWS-READ
018100      SET WS-PART-EOF TO FALSE
018200      OPEN INPUT ALLPART-FILE
018210      IF WS-FS-PART-NUM NOT = 00
018220          SET CSVH-NOT-FOUND TO TRUE
018222          MOVE WS-ROWS-READ            TO CSVHNDL-ROWS-READ
018230          GO TO 1000-READ-ALLPART-EXIT
018240      END-IF
018400      SET WS-HEADER-SEEN TO FALSE
018500      PERFORM 1010-READ-ONE-PART-LINE
018600          UNTIL WS-PART-EOF
018700      CLOSE ALLPART-FILE
019100      MOVE WS-ROWS-READ                TO CSVHNDL-ROWS-READ.
019110 *----------------------------------------------------------------*
019120  1000-READ-ALLPART-EXIT.
019130 *----------------------------------------------------------------*
019140      EXIT.
019200 *----------------------------------------------------------------*
019300  1010-READ-ONE-PART-LINE.
019400 *----------------------------------------------------------------*
019500      READ ALLPART-FILE
019600          AT END
019700              SET WS-PART-EOF TO TRUE
019800          NOT AT END
019900              IF NOT WS-HEADER-SEEN
020000                  SET WS-HEADER-SEEN TO TRUE
020100              ELSE
020200                  PERFORM 1900-PARSE-PART-LINE
020300              END-IF
020400      END-READ.
021100 *----------------------------------------------------------------*
021200  1100-READ-SAMPPART-FILE.
021300 *----------------------------------------------------------------*
021400      MOVE ZERO                       TO ROSTER-TABLE-SIZE
021500                                          WS-ROWS-READ
021600      SET WS-PART-EOF TO FALSE
021700      OPEN INPUT SAMPPART-FILE
021800      IF WS-FS-SAMP-NUM = 00
021900          SET WS-HEADER-SEEN TO FALSE
022000          PERFORM 1110-READ-ONE-SAMP-LINE
022100              UNTIL WS-PART-EOF
022200          CLOSE SAMPPART-FILE
022300      ELSE
022400          SET CSVH-NOT-FOUND TO TRUE
022500      END-IF
022600      MOVE WS-ROWS-READ                TO CSVHNDL-ROWS-READ.
022700 *----------------------------------------------------------------*
022800  1110-READ-ONE-SAMP-LINE.
022900 *----------------------------------------------------------------*
023000      READ SAMPPART-FILE
023100          AT END
023200              SET WS-PART-EOF TO TRUE
023300          NOT AT END
023400              IF NOT WS-HEADER-SEEN
023500                  SET WS-HEADER-SEEN TO TRUE
023600              ELSE
023700                  MOVE CSV-SAMP-LINE       TO CSV-PART-LINE
023800                  PERFORM 1900-PARSE-PART-LINE
023900              END-IF
024000      END-READ.
024100 *----------------------------------------------------------------*
024200  1200-READ-ROSTERIN-FILE.
024300 *----------------------------------------------------------------*
024400      MOVE ZERO                       TO ROSTER-TABLE-SIZE
024500                                          WS-ROWS-READ
024600      SET WS-PART-EOF TO FALSE
024700      OPEN INPUT ROSTERIN-FILE
024800      IF WS-FS-EXPL-NUM = 00
024900          SET WS-HEADER-SEEN TO FALSE
025000          PERFORM 1210-READ-ONE-EXPL-LINE
025100              UNTIL WS-PART-EOF
025200          CLOSE ROSTERIN-FILE
025300      ELSE
025400          SET CSVH-NOT-FOUND TO TRUE
025500      END-IF
025600      MOVE WS-ROWS-READ                TO CSVHNDL-ROWS-READ.
025700 *----------------------------------------------------------------*
025800  1210-READ-ONE-EXPL-LINE.
025900 *----------------------------------------------------------------*
026000      READ ROSTERIN-FILE
026100          AT END
026200              SET WS-PART-EOF TO TRUE
026300          NOT AT END
026400              IF NOT WS-HEADER-SEEN
026500                  SET WS-HEADER-SEEN TO TRUE
026600              ELSE
026700                  MOVE CSV-EXPL-LINE       TO CSV-PART-LINE
026800                  PERFORM 1900-PARSE-PART-LINE
026900              END-IF
027000      END-READ.
027100 *----------------------------------------------------------------*
027200 * ONE CSV ROW, IN PARTICIPANT-RECORD COLUMN ORDER:
027300 * ID,Name,Email,PreferredGame,SkillLevel,PreferredRole,
027400 * PersonalityScore,PersonalityType
027500 * PART-AGE IS NOT CARRIED ON THE ROSTER CSV - IT IS DEFAULTED
027600 * TO A VALID PLACEHOLDER SINCE AGE IS ONLY KNOWN AT SURVEY TIME.
027700 *----------------------------------------------------------------*
027800  1900-PARSE-PART-LINE.
027900 *----------------------------------------------------------------*
028000      ADD 1 TO ROSTER-TABLE-SIZE
028100      ADD 1 TO WS-ROWS-READ
028200      UNSTRING CSV-PART-LINE DELIMITED BY ','
028300          INTO PART-ID       OF TBL-PARTICIPANT (ROSTER-TABLE-SIZE),
028400               PART-NAME     OF TBL-PARTICIPANT (ROSTER-TABLE-SIZE),
028500               PART-EMAIL    OF TBL-PARTICIPANT (ROSTER-TABLE-SIZE),
028600               PART-GAME     OF TBL-PARTICIPANT (ROSTER-TABLE-SIZE),
028700               WS-COL-SKILL-ALPHA,
028800               PART-ROLE     OF TBL-PARTICIPANT (ROSTER-TABLE-SIZE),
028900               WS-COL-SCORE-ALPHA,
029000               PART-PERSONALITY OF TBL-PARTICIPANT (ROSTER-TABLE-SIZE)
029100      END-UNSTRING
029200      MOVE 016                        TO PART-AGE OF
029210          TBL-PARTICIPANT (ROSTER-TABLE-SIZE)
029400      MOVE WS-COL-SKILL-NUM           TO PART-SKILL OF
029410          TBL-PARTICIPANT (ROSTER-TABLE-SIZE)
029600      MOVE WS-COL-SCORE-NUM           TO PART-SCORE OF
029610          TBL-PARTICIPANT (ROSTER-TABLE-SIZE).
029800 *----------------------------------------------------------------*
030000  1300-CHECK-ALLPART-EXISTS.
030100 *----------------------------------------------------------------*
030200      OPEN INPUT ALLPART-FILE
030300      IF WS-FS-PART-NUM = 00
030400          SET CSVH-FOUND TO TRUE
030500          CLOSE ALLPART-FILE
030600      ELSE
030700          SET CSVH-NOT-FOUND TO TRUE
030800      END-IF.
030900 *----------------------------------------------------------------*
031000  1400-CHECK-SAMPPART-EXISTS.
031100 *----------------------------------------------------------------*
031200      OPEN INPUT SAMPPART-FILE
031300      IF WS-FS-SAMP-NUM = 00
031400          SET CSVH-FOUND TO TRUE
031500          CLOSE SAMPPART-FILE
031600      ELSE
031700          SET CSVH-NOT-FOUND TO TRUE
031800      END-IF.
031900 *----------------------------------------------------------------*
032000  3000-WRITE-PARTICIPANT-CSV.
032100 *----------------------------------------------------------------*
032200      OPEN OUTPUT ALLPART-FILE
032300      MOVE CSV-PARTICIPANT-HEADER     TO CSV-PART-LINE
032400      WRITE CSV-PART-LINE
032500      MOVE ZERO                       TO ROSTER-TABLE-INDEX
032600      PERFORM 3010-WRITE-ONE-PART-ROW
032700          UNTIL ROSTER-TABLE-INDEX NOT LESS THAN ROSTER-TABLE-SIZE
032800      CLOSE ALLPART-FILE.
032900 *----------------------------------------------------------------*
033000  3010-WRITE-ONE-PART-ROW.
033100 *----------------------------------------------------------------*
033200      ADD 1 TO ROSTER-TABLE-INDEX
033250      MOVE SPACES                     TO WS-BUILD-LINE
033270      MOVE 1                          TO WS-BUILD-PTR
033400      MOVE PART-ID OF TBL-PARTICIPANT (ROSTER-TABLE-INDEX)
033500                                       TO WS-TRIM-WORK
033600      MOVE 10                         TO WS-TRIM-FIELD-LEN
033700      PERFORM 9000-TRIM-AND-APPEND
033800      MOVE PART-NAME OF TBL-PARTICIPANT (ROSTER-TABLE-INDEX)
033900                                       TO WS-TRIM-WORK
034000      MOVE 40                         TO WS-TRIM-FIELD-LEN
034100      PERFORM 9000-TRIM-AND-APPEND
034200      MOVE PART-EMAIL OF TBL-PARTICIPANT (ROSTER-TABLE-INDEX)
034300                                       TO WS-TRIM-WORK
034400      MOVE 60                         TO WS-TRIM-FIELD-LEN
034500      PERFORM 9000-TRIM-AND-APPEND
034600      MOVE PART-GAME OF TBL-PARTICIPANT (ROSTER-TABLE-INDEX)
034700                                       TO WS-TRIM-WORK
034800      MOVE 30                         TO WS-TRIM-FIELD-LEN
034900      PERFORM 9000-TRIM-AND-APPEND
035000      MOVE PART-SKILL OF TBL-PARTICIPANT (ROSTER-TABLE-INDEX)
035100                                       TO WS-COL-SKILL-NUM
035200      MOVE WS-COL-SKILL-ALPHA         TO WS-TRIM-WORK
035300      MOVE 02                         TO WS-TRIM-FIELD-LEN
035400      PERFORM 9000-TRIM-AND-APPEND
035500      MOVE PART-ROLE OF TBL-PARTICIPANT (ROSTER-TABLE-INDEX)
035600                                       TO WS-TRIM-WORK
035700      MOVE 15                         TO WS-TRIM-FIELD-LEN
035800      PERFORM 9000-TRIM-AND-APPEND
035900      MOVE PART-SCORE OF TBL-PARTICIPANT (ROSTER-TABLE-INDEX)
036000                                       TO WS-COL-SCORE-NUM
036100      MOVE WS-COL-SCORE-ALPHA         TO WS-TRIM-WORK
036200      MOVE 03                         TO WS-TRIM-FIELD-LEN
036300      PERFORM 9000-TRIM-AND-APPEND
036400      MOVE PART-PERSONALITY OF TBL-PARTICIPANT (ROSTER-TABLE-INDEX)
036500                                       TO WS-TRIM-WORK
036600      MOVE 10                         TO WS-TRIM-FIELD-LEN
036700      PERFORM 9000-TRIM-AND-APPEND-LAST
036800      MOVE WS-BUILD-LINE              TO CSV-PART-LINE
036900      WRITE CSV-PART-LINE.
037000 *----------------------------------------------------------------*
037100  4000-WRITE-TEAMS-CSV.
037200 *----------------------------------------------------------------*
037210      IF CSVHNDL-TEAMS-OUT-NAME NOT = SPACES
037220          MOVE CSVHNDL-TEAMS-OUT-NAME  TO WS-TEAMSOUT-ASSIGN-NAME
037230      END-IF
037300      OPEN OUTPUT TEAMSOUT-FILE
037400      MOVE ZERO                       TO TEAM-TABLE-INDEX
037500      PERFORM 4010-WRITE-ONE-TEAM
037600          UNTIL TEAM-TABLE-INDEX NOT LESS THAN TEAM-TABLE-SIZE
037700      CLOSE TEAMSOUT-FILE.
037800 *----------------------------------------------------------------*
037900  4010-WRITE-ONE-TEAM.
038000 *----------------------------------------------------------------*
038100      ADD 1 TO TEAM-TABLE-INDEX
038150      MOVE SPACES                     TO WS-BUILD-LINE
038170      MOVE 1                          TO WS-BUILD-PTR
038300      MOVE TEAM-ID OF TBL-TEAM (TEAM-TABLE-INDEX)
038400                                       TO WS-TRIM-WORK
038500      MOVE 10                         TO WS-TRIM-FIELD-LEN
038600      PERFORM 9000-TRIM-AND-APPEND
038700      MOVE TEAM-NAME OF TBL-TEAM (TEAM-TABLE-INDEX)
038800                                       TO WS-TRIM-WORK
038900      MOVE 20                         TO WS-TRIM-FIELD-LEN
039000      PERFORM 9000-TRIM-AND-APPEND
039100      MOVE TEAM-CUR-SIZE OF TBL-TEAM (TEAM-TABLE-INDEX)
039200                                       TO WS-TRIM-WORK
039300      MOVE 03                         TO WS-TRIM-FIELD-LEN
039400      PERFORM 9000-TRIM-AND-APPEND
039500      MOVE TEAM-AVG-SKILL OF TBL-TEAM (TEAM-TABLE-INDEX)
039520                                       TO WS-TEAM-SKILL-ED
039540      MOVE WS-TEAM-SKILL-ED           TO WS-TRIM-WORK
039700      MOVE 05                         TO WS-TRIM-FIELD-LEN
039800      PERFORM 9000-TRIM-AND-APPEND
039900      MOVE TEAM-DIVERSITY OF TBL-TEAM (TEAM-TABLE-INDEX)
040000                                       TO WS-TRIM-WORK
040100      MOVE 03                         TO WS-TRIM-FIELD-LEN
040200      PERFORM 9000-TRIM-AND-APPEND-LAST
040300      MOVE WS-BUILD-LINE              TO CSV-TEAM-LINE
040400      WRITE CSV-TEAM-LINE
040500      MOVE ZERO                       TO WS-MEMBER-SUB
040600      PERFORM 4020-WRITE-ONE-MEMBER
040700          UNTIL WS-MEMBER-SUB NOT LESS THAN
040800              TEAM-CUR-SIZE OF TBL-TEAM (TEAM-TABLE-INDEX).
040900 *----------------------------------------------------------------*
040950 * 4020-WRITE-ONE-MEMBER - ONE LINE PER TEAM MEMBER: ID, NAME,
040960 * PERSONALITY, ROLE, PREFERRED GAME, SKILL LEVEL. THE LAST FIVE
040970 * ARE RESOLVED OFF ROSTER-TABLE BY 4021-FIND-ONE-MEMBER-ROW SINCE
040980 * TEAM-MEMBER-IDS CARRIES ONLY THE ID. ADDED 08/09/26, TICKET
040990 * 27005 - BEFORE THIS FIX THE LINE CARRIED THE ID ALONE.
041000  4020-WRITE-ONE-MEMBER.
041100 *----------------------------------------------------------------*
041200      ADD 1 TO WS-MEMBER-SUB
041250      MOVE SPACES                     TO WS-BUILD-LINE
041270      MOVE 1                          TO WS-BUILD-PTR
041400      MOVE TEAM-MEMBER-IDS (TEAM-TABLE-INDEX, WS-MEMBER-SUB)
041410                                       TO WS-TML-MEMBER-ID
041420      PERFORM 4021-FIND-ONE-MEMBER-ROW
041430      MOVE WS-TML-MEMBER-ID
041500                                       TO WS-TRIM-WORK
041600      MOVE 10                         TO WS-TRIM-FIELD-LEN
041610      PERFORM 9000-TRIM-AND-APPEND
041620      IF WS-TML-FOUND
041630          MOVE PART-NAME OF TBL-PARTICIPANT (WS-TML-SUB)
041640                                       TO WS-TRIM-WORK
041650          MOVE 40                     TO WS-TRIM-FIELD-LEN
041660          PERFORM 9000-TRIM-AND-APPEND
041670          MOVE PART-PERSONALITY OF TBL-PARTICIPANT (WS-TML-SUB)
041680                                       TO WS-TRIM-WORK
041690          MOVE 10                     TO WS-TRIM-FIELD-LEN
041700          PERFORM 9000-TRIM-AND-APPEND
041710          MOVE PART-ROLE OF TBL-PARTICIPANT (WS-TML-SUB)
041720                                       TO WS-TRIM-WORK
041730          MOVE 15                     TO WS-TRIM-FIELD-LEN
041740          PERFORM 9000-TRIM-AND-APPEND
041750          MOVE PART-GAME OF TBL-PARTICIPANT (WS-TML-SUB)
041760                                       TO WS-TRIM-WORK
041770          MOVE 30                     TO WS-TRIM-FIELD-LEN
041780          PERFORM 9000-TRIM-AND-APPEND
041790          MOVE PART-SKILL OF TBL-PARTICIPANT (WS-TML-SUB)
041800                                       TO WS-TRIM-WORK
041810          MOVE 02                     TO WS-TRIM-FIELD-LEN
041820          PERFORM 9000-TRIM-AND-APPEND-LAST
041830      ELSE
041832          MOVE SPACES                 TO WS-TRIM-WORK
041834          MOVE 40                     TO WS-TRIM-FIELD-LEN
041836          PERFORM 9000-TRIM-AND-APPEND
041838          MOVE SPACES                 TO WS-TRIM-WORK
041840          MOVE 10                     TO WS-TRIM-FIELD-LEN
041842          PERFORM 9000-TRIM-AND-APPEND
041844          MOVE SPACES                 TO WS-TRIM-WORK
041846          MOVE 15                     TO WS-TRIM-FIELD-LEN
041848          PERFORM 9000-TRIM-AND-APPEND
041850          MOVE SPACES                 TO WS-TRIM-WORK
041852          MOVE 30                     TO WS-TRIM-FIELD-LEN
041860          PERFORM 9000-TRIM-AND-APPEND
041870          MOVE SPACES                 TO WS-TRIM-WORK
041880          MOVE 02                     TO WS-TRIM-FIELD-LEN
041890          PERFORM 9000-TRIM-AND-APPEND-LAST
041895      END-IF
041900      MOVE WS-BUILD-LINE              TO CSV-TEAM-LINE
041910      WRITE CSV-TEAM-LINE.
042000 *----------------------------------------------------------------*
042010 * 4021-FIND-ONE-MEMBER-ROW - LINEAR SCAN OF ROSTER-TABLE BY
042020 * PART-ID, SAME CALLING PATTERN AS THE OTHER TABLE SCANS IN THIS
042030 * PROGRAM. ADDED 08/09/26, TICKET 27005.
042040 *----------------------------------------------------------------*
042050  4021-FIND-ONE-MEMBER-ROW.
042060 *----------------------------------------------------------------*
042062      SET WS-TML-NOT-FOUND TO TRUE
042064      PERFORM 4022-CHECK-ONE-MEMBER-ROW
042066          VARYING WS-TML-SUB FROM 1 BY 1
042068          UNTIL WS-TML-SUB > ROSTER-TABLE-SIZE
042070             OR WS-TML-FOUND.
042072 *----------------------------------------------------------------*
042074  4022-CHECK-ONE-MEMBER-ROW.
042076 *----------------------------------------------------------------*
042078      IF WS-TML-MEMBER-ID = PART-ID OF TBL-PARTICIPANT (WS-TML-SUB)
042080          SET WS-TML-FOUND TO TRUE
042082      END-IF.
042084 *----------------------------------------------------------------*
042090 * TRIM TRAILING BLANKS FROM WS-TRIM-WORK (ITS FIRST
042200 * WS-TRIM-FIELD-LEN CHARACTERS) AND APPEND TO WS-BUILD-LINE,
042300 * FOLLOWED BY A COMMA. THE -LAST FORM OMITS THE TRAILING COMMA.
042400 *----------------------------------------------------------------*
042500  9000-TRIM-AND-APPEND.
042600 *----------------------------------------------------------------*
042700      PERFORM 9100-TRIM-FIELD
042800      STRING WS-TRIM-WORK (1:WS-TRIM-SUB) DELIMITED BY SIZE
042900             ','                       DELIMITED BY SIZE
043000             INTO WS-BUILD-LINE
043100             WITH POINTER WS-BUILD-PTR
043200      END-STRING.
043300 *----------------------------------------------------------------*
043400  9000-TRIM-AND-APPEND-LAST.
043500 *----------------------------------------------------------------*
043600      PERFORM 9100-TRIM-FIELD
043700      STRING WS-TRIM-WORK (1:WS-TRIM-SUB) DELIMITED BY SIZE
043800             INTO WS-BUILD-LINE
043900             WITH POINTER WS-BUILD-PTR
044000      END-STRING.
044100 *----------------------------------------------------------------*
044200  9100-TRIM-FIELD.
044300 *----------------------------------------------------------------*
044400      MOVE WS-TRIM-FIELD-LEN          TO WS-TRIM-SUB
044500      PERFORM 9110-BACK-UP-TRIM-SUB
044600          UNTIL WS-TRIM-SUB = 0
044700             OR WS-TRIM-CHARS (WS-TRIM-SUB) NOT = SPACE
044800      IF WS-TRIM-SUB = 0
044900          MOVE 1                      TO WS-TRIM-SUB
045000      END-IF.
045100 *----------------------------------------------------------------*
045200  9110-BACK-UP-TRIM-SUB.
045300 *----------------------------------------------------------------*
045400      SUBTRACT 1 FROM WS-TRIM-SUB.
