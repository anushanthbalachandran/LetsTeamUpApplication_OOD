000100 *----------------------------------------------------------------*
000200 * PROGRAM NAME:    TEAMSVC
000300 * ORIGINAL AUTHOR: DAVID QUINTERO
000400 *
000500 * MAINTENENCE LOG
000600 * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700 * --------- ------------  ---------------------------------------
000800 * 11/02/91 DAVID QUINTERO  CREATED - SPLIT TEAM-FORMATION LOGIC
000900 *                          OUT OF TEAMFORM SO IT COULD BE
001000 *                          MAINTAINED SEPARATELY FROM THE BATCH
001100 *                          CONTROL. BALANCED ALGORITHM AND
001150 *                          LEADER SEEDING ONLY AT THIS TIME
001200 * 07/14/98 R TANAKA        Y2K REVIEW - NO DATE FIELDS CARRIED
001250 *                          IN THIS SUBPROGRAM, NO CHANGE REQUIRED
001300 * 05/19/03 R TANAKA        ADDED SKILL-BASED ALGORITHM (SORT AND
001350 *                          SNAKE DRAFT) PER REQ 5190
001400 * 05/02/05 R TANAKA        ADDED ROLE-BASED ALGORITHM PER CLUB
001500 *                          OFFICE REQUEST 5402
001600 * 09/30/09 M OKAFOR        ADDED CROSS-TEAM STATISTICS ROLLUP,
001700 *                          TICKET 22981
001800 * 04/11/11 M OKAFOR        ADDED LEADER-SURPLUS/SHORTFALL
001850 *                          PRE-CONDITION CHECKS, TICKET 25117
001860 * 08/09/26 S PATEL          2110-FIND-LEADER-SLOT WAS LETTING THE
001861 *                          CURSOR SIT ON ONE TEAM UNTIL IT HIT THE
001862 *                          CAP INSTEAD OF ROTATING EVERY LEADER -
001863 *                          LOW-NUMBERED TEAMS COULD FILL BEFORE
001864 *                          HIGH-NUMBERED ONES SAW A LEADER AT ALL.
001865 *                          CURSOR NOW ADVANCES UNCONDITIONALLY FOR
001866 *                          EVERY LEADER SEEDED. TICKET 27004
001867 * 08/09/26 S PATEL         WS-GROUP-COUNT AND WS-TID-LEAD-SUB WERE
001868 *                          STRAY 01-LEVEL SCRATCH ITEMS - DROPPED
001869 *                          BOTH TO 77-LEVEL, SHOP STANDARD FOR A
001870 *                          STANDALONE COUNTER. TICKET 27008
001875 *----------------------------------------------------------------*
001900 * THREE SELECTABLE PARTITIONING ALGORITHMS, ALL SHARING THE SAME
002000 * PRE-CONDITION CHECKS AND THE SAME LEADER-SEEDING PASS. TEAMSVC
002100 * OWNS NO FILES - THE ROSTER AND THE FORMED-TEAM TABLE BOTH
002200 * TRAVEL THROUGH THE CALL INTERFACE.
002300 *----------------------------------------------------------------*
002400  IDENTIFICATION DIVISION.
002500  PROGRAM-ID.     TEAMSVC.
002600  AUTHOR.         DAVID QUINTERO.
002700  INSTALLATION.   COBOL DEVELOPMENT CENTER.
002800  DATE-WRITTEN.   11/02/91.
002900  DATE-COMPILED.
003000  SECURITY.       NON-CONFIDENTIAL.
003100 *----------------------------------------------------------------*
003200  ENVIRONMENT DIVISION.
003300  CONFIGURATION SECTION.
003400  SOURCE-COMPUTER. IBM-3081.
003500  OBJECT-COMPUTER. IBM-3081.
003600  SPECIAL-NAMES.
003700      C01 IS TOP-OF-FORM
003800      CLASS NUMERIC-TEXT-CLASS IS '0' THRU '9'
003900      UPSI-0 IS TEAMSVC-DEBUG-SWITCH.
004000 *----------------------------------------------------------------*
004100  DATA DIVISION.
004200  WORKING-STORAGE SECTION.
004300 *----------------------------------------------------------------*
004400  01  WS-FORMATION-CONTROLS.
004500      05  WS-TEAM-COUNT                PIC S9(03) USAGE COMP.
004600      05  WS-REMAINDER                 PIC S9(03) USAGE COMP.
004700      05  WS-LEADER-TOTAL               PIC S9(03) USAGE COMP.
004800      05  FILLER                       PIC X(06).
004900 *
005000  01  WS-SCAN-SUBS.
005100      05  WS-SEED-SUB                   PIC S9(03) USAGE COMP.
005200      05  WS-SCAN-SUB                   PIC S9(03) USAGE COMP.
005300      05  WS-MEMBER-SUB                 PIC S9(03) USAGE COMP.
005400      05  WS-LOOKUP-SUB                 PIC S9(03) USAGE COMP.
005500      05  WS-LEADER-CURSOR              PIC S9(03) USAGE COMP.
005700      05  FILLER                        PIC X(06).
005800 *
005900 * WS-ASSIGNED-TEAM IS A PARALLEL ARRAY TO ROSTER-TABLE - ZERO
006000 * MEANS THE ROSTER ROW HAS NOT YET BEEN PUT ON A TEAM.
006100 *----------------------------------------------------------------*
006200  01  WS-ASSIGN-AREA.
006300      05  WS-ASSIGNED-TEAM   PIC S9(03) USAGE COMP
006400                             OCCURS 999 TIMES.
006500      05  FILLER                        PIC X(04).
006600 *
006700 * PER-TEAM LEADER COUNT, CAPPED AT 2, USED ONLY DURING SEEDING.
006800 *----------------------------------------------------------------*
006900  01  WS-TEAM-LEADER-AREA.
007000      05  WS-TEAM-LEADER-CT  PIC S9(01) USAGE COMP
007100                             OCCURS 333 TIMES.
007200      05  FILLER                        PIC X(04).
007300 *
007400 * PER-TEAM RUNNING SKILL SUM, USED ONLY WHILE FINALIZING STATS.
007500 *----------------------------------------------------------------*
007600  01  WS-TEAM-SKILL-AREA.
007700      05  WS-TEAM-SKILL-SUM  PIC S9(05) USAGE COMP
007800                             OCCURS 333 TIMES.
007900      05  FILLER                        PIC X(04).
008000 *
008100 * DISTINCT-VALUE GROUP TABLE SHARED BY THE BALANCED (GAME) AND
008200 * ROLE-BASED ALGORITHMS - WS-GROUP-MODE SELECTS WHICH FIELD OF
008300 * TBL-PARTICIPANT IS GROUPED ON.
008400 *----------------------------------------------------------------*
008500  01  WS-GROUP-MODE                     PIC X(04).
008600      88  WS-GROUP-BY-GAME                  VALUE 'GAME'.
008700      88  WS-GROUP-BY-ROLE                  VALUE 'ROLE'.
008800  77  WS-GROUP-COUNT                     PIC S9(02) USAGE COMP.
008900  01  WS-GROUP-TABLE.
009000      05  WS-GROUP-ENTRY OCCURS 40 TIMES INDEXED BY IDX-GROUP.
009100          10  WS-GROUP-KEY              PIC X(30).
009110 *
009120 * ONE-LINE TRACE VIEW OF THE WHOLE GROUP TABLE, FOR THE UPSI-0
009130 * DEBUG SWITCH ONLY - LETS US DUMP ALL 40 SLOTS IN ONE DISPLAY
009140 * WHEN TRACKING DOWN A LOPSIDED GAME/ROLE GROUPING.
009150 *----------------------------------------------------------------*
009160  01  WS-GROUP-TABLE-LINE REDEFINES WS-GROUP-TABLE.
009170      05  WS-GROUP-TABLE-TEXT           PIC X(1200).
009200  01  WS-MEMBER-GROUP-AREA.
009300      05  WS-MEMBER-GROUP    PIC S9(02) USAGE COMP
009400                             OCCURS 999 TIMES.
009500      05  FILLER                        PIC X(04).
009600 *
009700  01  WS-GROUP-PASS-CONTROLS.
009800      05  WS-GRP-SUB                    PIC S9(02) USAGE COMP.
009900      05  WS-PLACED-THIS-PASS           PIC S9(03) USAGE COMP.
010000      05  FILLER                        PIC X(06).
010100 *
010200 * SKILL-BASED SNAKE DRAFT CONTROLS - SORTED-ORDER IS A LIST OF
010300 * ROSTER SUBSCRIPTS, DESCENDING BY PART-SKILL.
010400 *----------------------------------------------------------------*
010500  01  WS-SORT-ORDER-AREA.
010600      05  WS-SORT-ORDER      PIC S9(03) USAGE COMP
010700                             OCCURS 999 TIMES.
010800      05  FILLER                        PIC X(04).
010900  01  WS-SORT-CONTROLS.
011000      05  WS-SORT-COUNT                 PIC S9(03) USAGE COMP.
011100      05  WS-SORT-I                     PIC S9(03) USAGE COMP.
011200      05  WS-SORT-J                     PIC S9(03) USAGE COMP.
011300      05  WS-SORT-BEST-SUB              PIC S9(03) USAGE COMP.
011400      05  WS-SORT-TEMP                  PIC S9(03) USAGE COMP.
011500      05  FILLER                        PIC X(06).
011600  01  WS-SNAKE-CONTROLS.
011700      05  WS-SNAKE-POS                  PIC S9(05) USAGE COMP.
011800      05  WS-SNAKE-CYCLE-POS            PIC S9(05) USAGE COMP.
011900      05  WS-SNAKE-CYCLE-LEN            PIC S9(05) USAGE COMP.
012000      05  WS-SNAKE-DIVIDE-JUNK          PIC S9(05) USAGE COMP.
012100      05  FILLER                        PIC X(06).
012200 *
012300 * TEAM-ID EDITING WORK AREA - BUILT AS T001, T002, ... AND THEN
012400 * LEFT-TRIMMED BACK TO T1, T2, ... FOR DISPLAY.
012500 *----------------------------------------------------------------*
012600  01  WS-TEAM-ID-BUILD.
012700      05  WS-TID-NUMBER-ED              PIC ZZ9.
012800      05  FILLER                        PIC X(07).
012900  01  WS-TEAM-ID-CHARS REDEFINES WS-TEAM-ID-BUILD.
013000      05  WS-TID-CHAR        PIC X(01) OCCURS 10 TIMES.
013100  77  WS-TID-LEAD-SUB                    PIC S9(02) USAGE COMP.
013200 *
013300  01  WS-LOOKUP-RESULT.
013310      05  WS-LOOKUP-ID                  PIC X(10).
013400      05  WS-LOOKUP-SKILL               PIC 9(02).
013500      05  WS-LOOKUP-GAME                PIC X(30).
013600      05  WS-LOOKUP-ROLE                PIC X(15).
013700      05  WS-LOOKUP-PERSONALITY         PIC X(10).
013800      05  WS-LOOKUP-FOUND-SW            PIC X(01).
013900          88  WS-LOOKUP-FOUND               VALUE 'Y'.
014000          88  WS-LOOKUP-NOT-FOUND            VALUE 'N'.
014100      05  FILLER                        PIC X(05).
014110 *
014120 * ONE-LINE TRACE VIEW OF A LOOKUP HIT, FOR THE UPSI-0 DEBUG
014130 * SWITCH ONLY.
014140 *----------------------------------------------------------------*
014150  01  WS-LOOKUP-RESULT-LINE REDEFINES WS-LOOKUP-RESULT.
014160      05  WS-LOOKUP-RESULT-TEXT         PIC X(73).
014200 *
014300 * SMALL PER-TEAM DISTINCT-GAME LIST USED ONLY WHILE COMPUTING
014400 * DIVERSITY SCORE - A TEAM CANNOT HOLD MORE THAN 20 MEMBERS
014500 * (SEE TEAM-MEMBER-IDS IN COPYLIB TEAMT), SO 20 ENTRIES SUFFICE.
014550 *----------------------------------------------------------------*
014600  01  WS-DIV-SEEN-COUNT                  PIC S9(02) USAGE COMP.
014700  01  WS-DIV-SEEN-TABLE.
014800      05  WS-DIV-SEEN-GAME   PIC X(30)
014900                             OCCURS 20 TIMES INDEXED BY IDX-DIV.
015000  01  WS-DIV-SUB                         PIC S9(02) USAGE COMP.
015100  01  WS-DIV-FOUND-SW                    PIC X(01).
015200      88  WS-DIV-FOUND                       VALUE 'Y'.
015300      88  WS-DIV-NOT-FOUND                    VALUE 'N'.
015400 *
015500  01  WS-DIST-FOUND-SW                   PIC X(01).
015600      88  WS-DIST-FOUND                      VALUE 'Y'.
015700      88  WS-DIST-NOT-FOUND                   VALUE 'N'.
015800  01  WS-DIST-SUB                        PIC S9(02) USAGE COMP.
015810 *
015820  01  WS-DUP-LOCAL-SW                    PIC X(01).
015830      88  WS-DUP-FOUND-LOCAL                 VALUE 'Y'.
015840      88  WS-DUP-NOT-FOUND-LOCAL              VALUE 'N'.
015850 *
015860  01  WS-STAT-ACCUM-AREA.
015870      05  WS-SKILL-SUM-ACCUM            PIC S9(05)V9(02) USAGE COMP.
015880      05  WS-DIVERSITY-SUM-ACCUM        PIC S9(05)V9(02) USAGE COMP.
015890      05  FILLER                        PIC X(06).
015900 *----------------------------------------------------------------*
016000  LINKAGE SECTION.
016100  COPY TEAMT.
016200  COPY STATF.
016300 *----------------------------------------------------------------*
016400  PROCEDURE DIVISION USING TEAM-FORMATION-CONTROLS,
016500          ROSTER-TABLE-SIZE, ROSTER-TABLE,
016600          TEAM-TABLE-SIZE, TEAM-TABLE,
016700          STATISTICS-SUMMARY, PERSONALITY-DISTRIBUTION,
016800          ROLE-DISTRIBUTION, GAME-DISTRIBUTION.
016900 *----------------------------------------------------------------*
017000  0000-MAIN-PARAGRAPH.
017100      SET TEAMF-RC-OK TO TRUE
017200      PERFORM 1000-CHECK-PRECONDITIONS
017300      IF TEAMF-RC-OK
017400          PERFORM 2000-SEED-LEADERS
017500          EVALUATE TRUE
017600              WHEN TEAMF-ALG-BALANCED
017700                  PERFORM 3000-DISTRIBUTE-BALANCED
017800              WHEN TEAMF-ALG-SKILL-BASED
017900                  PERFORM 4000-DISTRIBUTE-SKILL-BASED
018000              WHEN TEAMF-ALG-ROLE-BASED
018100                  PERFORM 5000-DISTRIBUTE-ROLE-BASED
018200          END-EVALUATE
018300          PERFORM 5900-FINALIZE-TEAM-STATS
018400          PERFORM 6000-CALCULATE-STATISTICS
018500      ELSE
018600          MOVE ZERO                    TO TEAM-TABLE-SIZE
018700      END-IF
018800      GOBACK.
018900 *----------------------------------------------------------------*
019000  1000-CHECK-PRECONDITIONS.
019100 *----------------------------------------------------------------*
019200      IF ROSTER-TABLE-SIZE = 0 OR TEAMF-TEAM-SIZE < 3
019300          SET TEAMF-RC-INSUFFICIENT-PART TO TRUE
019400      ELSE
019500          DIVIDE ROSTER-TABLE-SIZE BY TEAMF-TEAM-SIZE
019600              GIVING WS-TEAM-COUNT REMAINDER WS-REMAINDER
019700          IF WS-REMAINDER NOT = 0
019800              SET TEAMF-RC-NOT-EVEN-MULTIPLE TO TRUE
019900          ELSE
020000              MOVE ZERO                 TO WS-LEADER-TOTAL
020100              PERFORM 1100-COUNT-ONE-LEADER
020200                  VARYING WS-SEED-SUB FROM 1 BY 1
020300                  UNTIL WS-SEED-SUB > ROSTER-TABLE-SIZE
020400              IF WS-LEADER-TOTAL < WS-TEAM-COUNT
020500                  SET TEAMF-RC-LEADER-SHORTFALL TO TRUE
020600              ELSE
020700                  IF WS-LEADER-TOTAL > (2 * WS-TEAM-COUNT)
020800                      SET TEAMF-RC-LEADER-SURPLUS TO TRUE
020900                  ELSE
021000                      SET TEAMF-RC-OK TO TRUE
021100                      PERFORM 1200-INIT-TEAM-TABLE
021200                  END-IF
021300              END-IF
021400          END-IF
021500      END-IF.
021600 *----------------------------------------------------------------*
021700  1100-COUNT-ONE-LEADER.
021800 *----------------------------------------------------------------*
021900      IF PART-PERSONALITY OF TBL-PARTICIPANT (WS-SEED-SUB) = 'Leader'
022000          ADD 1 TO WS-LEADER-TOTAL
022100      END-IF
022200      MOVE ZERO                        TO WS-ASSIGNED-TEAM (WS-SEED-SUB).
022300 *----------------------------------------------------------------*
022400  1200-INIT-TEAM-TABLE.
022500 *----------------------------------------------------------------*
022600      MOVE WS-TEAM-COUNT                TO TEAM-TABLE-SIZE
022700      PERFORM 1210-INIT-ONE-TEAM
022800          VARYING TEAM-TABLE-INDEX FROM 1 BY 1
022900          UNTIL TEAM-TABLE-INDEX > TEAM-TABLE-SIZE.
023000 *----------------------------------------------------------------*
023100  1210-INIT-ONE-TEAM.
023200 *----------------------------------------------------------------*
023300      MOVE TEAM-TABLE-INDEX             TO WS-TID-NUMBER-ED
023400      MOVE 1                            TO WS-TID-LEAD-SUB
023500      PERFORM 1220-ADVANCE-LEAD-SUB
023600          UNTIL WS-TID-LEAD-SUB > 3
023700             OR WS-TID-CHAR (WS-TID-LEAD-SUB) NOT = SPACE
023800      MOVE SPACES                       TO
023810                                  TEAM-ID OF TBL-TEAM (TEAM-TABLE-INDEX)
023900      STRING 'T'                        DELIMITED BY SIZE
024000             WS-TEAM-ID-BUILD (WS-TID-LEAD-SUB:4 - WS-TID-LEAD-SUB)
024010                                        DELIMITED BY SIZE
024100             INTO TEAM-ID OF TBL-TEAM (TEAM-TABLE-INDEX)
024200      END-STRING
024600      MOVE SPACES                       TO
024610                                TEAM-NAME OF TBL-TEAM (TEAM-TABLE-INDEX)
024700      STRING 'Team '                    DELIMITED BY SIZE
024800             TEAM-ID OF TBL-TEAM (TEAM-TABLE-INDEX) DELIMITED BY SPACE
024900             INTO TEAM-NAME OF TBL-TEAM (TEAM-TABLE-INDEX)
025000      END-STRING
025100      MOVE TEAMF-TEAM-SIZE              TO
025110                             TEAM-MAX-SIZE OF TBL-TEAM (TEAM-TABLE-INDEX)
025200      MOVE ZERO                         TO
025210                             TEAM-CUR-SIZE OF TBL-TEAM (TEAM-TABLE-INDEX)
025300                             TEAM-AVG-SKILL OF TBL-TEAM (TEAM-TABLE-INDEX)
025400                             TEAM-DIVERSITY OF TBL-TEAM (TEAM-TABLE-INDEX)
025500                             WS-TEAM-LEADER-CT (TEAM-TABLE-INDEX)
025600                             WS-TEAM-SKILL-SUM (TEAM-TABLE-INDEX)
025700      MOVE SPACES                       TO
025710                         TEAM-MEMBER-IDS (TEAM-TABLE-INDEX, 1).
025800 *----------------------------------------------------------------*
025900  1220-ADVANCE-LEAD-SUB.
026000 *----------------------------------------------------------------*
026100      ADD 1 TO WS-TID-LEAD-SUB.
026200 *----------------------------------------------------------------*
026300 * 2000-SEED-LEADERS - EVERY LEADER-TYPE PARTICIPANT IS PLACED
026400 * ON THE NEXT TEAM IN ROTATION (TRUE ROUND ROBIN) SO EACH TEAM
026500 * PICKS UP ITS FIRST LEADER BEFORE ANY TEAM IS GIVEN A SECOND -
026550 * ONLY A SURPLUS LEADER (BEYOND ONE PER TEAM) CAN EVER PUSH A
026560 * TEAM TO ITS CAP OF 2. THIS RUNS BEFORE ANY NON-LEADER IS
026570 * TOUCHED. FIX 08/09/26 - CURSOR WAS ONLY ADVANCING ONCE A TEAM
026580 * HIT THE CAP, WHICH COULD PACK BOTH SLOTS OF TEAM 1 BEFORE TEAM
026590 * 2 OR 3 EVER SAW A LEADER. TICKET 27004.
026600 *----------------------------------------------------------------*
026700  2000-SEED-LEADERS.
026800 *----------------------------------------------------------------*
026850      MOVE ZERO                        TO WS-LEADER-CURSOR
026900      PERFORM 2100-SEED-ONE-LEADER
027000          VARYING WS-SEED-SUB FROM 1 BY 1
027100          UNTIL WS-SEED-SUB > ROSTER-TABLE-SIZE.
027200 *----------------------------------------------------------------*
027300  2100-SEED-ONE-LEADER.
027400 *----------------------------------------------------------------*
027500      IF PART-PERSONALITY OF TBL-PARTICIPANT (WS-SEED-SUB) = 'Leader'
027600          PERFORM 2110-FIND-LEADER-SLOT
027700          ADD 1 TO WS-TEAM-LEADER-CT (WS-LEADER-CURSOR)
027800          PERFORM 2900-ASSIGN-TO-TEAM
027900      END-IF.
028000 *----------------------------------------------------------------*
028050 * 2110-FIND-LEADER-SLOT - ALWAYS ROTATES THE CURSOR TO THE NEXT
028060 * TEAM FIRST (ONE TRY, UNCONDITIONAL), THEN KEEPS ROTATING ONLY
028070 * IF THAT TEAM IS ALREADY AT THE CAP OF 2 - A TEAM IS SKIPPED,
028080 * NEVER REUSED EARLY.
028100  2110-FIND-LEADER-SLOT.
028200 *----------------------------------------------------------------*
028300      PERFORM 2120-TRY-ONE-LEADER-TEAM
028400      PERFORM 2120-TRY-ONE-LEADER-TEAM
028450          UNTIL WS-TEAM-LEADER-CT (WS-LEADER-CURSOR) < 2.
028600 *----------------------------------------------------------------*
028700  2120-TRY-ONE-LEADER-TEAM.
028800 *----------------------------------------------------------------*
028900      ADD 1 TO WS-LEADER-CURSOR
029000      IF WS-LEADER-CURSOR > WS-TEAM-COUNT
029100          MOVE 1                       TO WS-LEADER-CURSOR
029200      END-IF.
029300 *----------------------------------------------------------------*
029400 * 2900-ASSIGN-TO-TEAM - COMMON CODE THAT PUTS ROSTER ROW
029500 * WS-SEED-SUB ONTO TEAM WS-LEADER-CURSOR (THE CURSOR VARIABLE
029600 * NAME IS SHARED BY ALL THREE ALGORITHMS - SEE EACH CALLER).
029700 *----------------------------------------------------------------*
029800  2900-ASSIGN-TO-TEAM.
029900 *----------------------------------------------------------------*
030000      MOVE WS-LEADER-CURSOR             TO WS-ASSIGNED-TEAM (WS-SEED-SUB)
030100      ADD 1 TO TEAM-CUR-SIZE OF TBL-TEAM (WS-LEADER-CURSOR)
030200      MOVE PART-ID OF TBL-PARTICIPANT (WS-SEED-SUB) TO
030300          TEAM-MEMBER-IDS (WS-LEADER-CURSOR,
030400          TEAM-CUR-SIZE OF TBL-TEAM (WS-LEADER-CURSOR)).
030500 *----------------------------------------------------------------*
030600 * 3000-DISTRIBUTE-BALANCED - REMAINING (NON-LEADER) ROSTER ROWS
030700 * ARE GROUPED BY PART-GAME AND ROUND-ROBINNED ACROSS TEAMS ONE
030800 * GAME-GROUP AT A TIME SO EACH TEAM PICKS UP AS MANY DISTINCT
030900 * GAMES AS POSSIBLE.
031000 *----------------------------------------------------------------*
031100  3000-DISTRIBUTE-BALANCED.
031200 *----------------------------------------------------------------*
031300      SET WS-GROUP-BY-GAME TO TRUE
031400      PERFORM 7000-BUILD-GROUPS
031500      MOVE 1                            TO WS-LEADER-CURSOR
031600      PERFORM 7100-ROUND-ROBIN-BY-GROUP.
031700 *----------------------------------------------------------------*
031800 * 5000-DISTRIBUTE-ROLE-BASED - SAME MECHANICS AS BALANCED, KEYED
031900 * ON PART-ROLE INSTEAD OF PART-GAME.
032000 *----------------------------------------------------------------*
032100  5000-DISTRIBUTE-ROLE-BASED.
032200 *----------------------------------------------------------------*
032300      SET WS-GROUP-BY-ROLE TO TRUE
032400      PERFORM 7000-BUILD-GROUPS
032500      MOVE 1                            TO WS-LEADER-CURSOR
032600      PERFORM 7100-ROUND-ROBIN-BY-GROUP.
032700 *----------------------------------------------------------------*
032800 * 7000-BUILD-GROUPS - SCAN THE UNASSIGNED ROSTER ROWS, ASSIGN
032900 * EACH TO A DISTINCT-VALUE GROUP (FIRST-SEEN ORDER) ON THE FIELD
033000 * SELECTED BY WS-GROUP-MODE.
033100 *----------------------------------------------------------------*
033200  7000-BUILD-GROUPS.
033300 *----------------------------------------------------------------*
033400      MOVE ZERO                        TO WS-GROUP-COUNT
033500      PERFORM 7010-GROUP-ONE-ROW
033600          VARYING WS-SCAN-SUB FROM 1 BY 1
033700          UNTIL WS-SCAN-SUB > ROSTER-TABLE-SIZE
033710      IF TEAMSVC-DEBUG-SWITCH
033720          DISPLAY 'TEAMSVC DEBUG - GROUP TABLE: '
033730              WS-GROUP-TABLE-TEXT (1:200)
033740      END-IF.
033800 *----------------------------------------------------------------*
033900  7010-GROUP-ONE-ROW.
034000 *----------------------------------------------------------------*
034100      MOVE ZERO                        TO WS-MEMBER-GROUP (WS-SCAN-SUB)
034200      IF WS-ASSIGNED-TEAM (WS-SCAN-SUB) = ZERO
034300          IF WS-GROUP-BY-GAME
034400              MOVE PART-GAME OF TBL-PARTICIPANT (WS-SCAN-SUB) TO
034410                                    WS-GROUP-KEY (WS-GROUP-COUNT + 1)
034600          ELSE
034700              MOVE SPACES TO WS-GROUP-KEY (WS-GROUP-COUNT + 1)
034800              MOVE PART-ROLE OF TBL-PARTICIPANT (WS-SCAN-SUB) TO
034810                              WS-GROUP-KEY (WS-GROUP-COUNT + 1) (1:15)
035000          END-IF
035100          SET WS-DIST-NOT-FOUND TO TRUE
035200          PERFORM 7020-CHECK-ONE-GROUP
035300              VARYING WS-DIST-SUB FROM 1 BY 1
035400              UNTIL WS-DIST-SUB > WS-GROUP-COUNT
035500                 OR WS-DIST-FOUND
035600          IF WS-DIST-FOUND
035700              MOVE WS-DIST-SUB         TO WS-MEMBER-GROUP (WS-SCAN-SUB)
035800          ELSE
035900              ADD 1 TO WS-GROUP-COUNT
036000              MOVE WS-GROUP-COUNT      TO WS-MEMBER-GROUP (WS-SCAN-SUB)
036100          END-IF
036200      END-IF.
036300 *----------------------------------------------------------------*
036400  7020-CHECK-ONE-GROUP.
036500 *----------------------------------------------------------------*
036600      IF WS-GROUP-KEY (WS-GROUP-COUNT + 1) = WS-GROUP-KEY (WS-DIST-SUB)
036700          SET WS-DIST-FOUND TO TRUE
036800      END-IF.
036900 *----------------------------------------------------------------*
037000 * 7100-ROUND-ROBIN-BY-GROUP - REPEATEDLY SWEEP THE GROUP LIST,
037100 * PLACING ONE UNASSIGNED MEMBER PER GROUP PER SWEEP, UNTIL A
037200 * WHOLE SWEEP PLACES NOBODY.
037300 *----------------------------------------------------------------*
037400  7100-ROUND-ROBIN-BY-GROUP.
037500 *----------------------------------------------------------------*
037600      MOVE 1                           TO WS-PLACED-THIS-PASS
037700      PERFORM 7110-ONE-PASS-OVER-GROUPS
037800          UNTIL WS-PLACED-THIS-PASS = 0.
037900 *----------------------------------------------------------------*
038000  7110-ONE-PASS-OVER-GROUPS.
038100 *----------------------------------------------------------------*
038200      MOVE ZERO                       TO WS-PLACED-THIS-PASS
038300      PERFORM 7120-PLACE-ONE-FROM-GROUP
038400          VARYING WS-GRP-SUB FROM 1 BY 1
038500          UNTIL WS-GRP-SUB > WS-GROUP-COUNT.
038600 *----------------------------------------------------------------*
038700  7120-PLACE-ONE-FROM-GROUP.
038800 *----------------------------------------------------------------*
038900      SET WS-DUP-NOT-FOUND-LOCAL TO TRUE
039000      PERFORM 7130-TRY-ONE-GROUP-MEMBER
039100          VARYING WS-SCAN-SUB FROM 1 BY 1
039200          UNTIL WS-SCAN-SUB > ROSTER-TABLE-SIZE
039300             OR WS-DUP-FOUND-LOCAL.
039400 *----------------------------------------------------------------*
039500  7130-TRY-ONE-GROUP-MEMBER.
039600 *----------------------------------------------------------------*
039700      IF WS-ASSIGNED-TEAM (WS-SCAN-SUB) = ZERO
039800         AND WS-MEMBER-GROUP (WS-SCAN-SUB) = WS-GRP-SUB
039900          PERFORM 2910-ASSIGN-ROUND-ROBIN
040000          SET WS-DUP-FOUND-LOCAL TO TRUE
040100          ADD 1 TO WS-PLACED-THIS-PASS
040200      END-IF.
040300 *----------------------------------------------------------------*
040400 * 2910-ASSIGN-ROUND-ROBIN - PUT ROSTER ROW WS-SCAN-SUB ON THE
040500 * NEXT TEAM THAT IS NOT YET FULL, ADVANCING WS-LEADER-CURSOR.
040600 *----------------------------------------------------------------*
040700  2910-ASSIGN-ROUND-ROBIN.
040800 *----------------------------------------------------------------*
040900      PERFORM 2120-TRY-ONE-LEADER-TEAM
041000          UNTIL TEAM-CUR-SIZE OF TBL-TEAM (WS-LEADER-CURSOR) <
041100                  TEAM-MAX-SIZE OF TBL-TEAM (WS-LEADER-CURSOR)
041200      MOVE WS-SCAN-SUB                 TO WS-SEED-SUB
041300      PERFORM 2900-ASSIGN-TO-TEAM.
041400 *----------------------------------------------------------------*
041500 * 4000-DISTRIBUTE-SKILL-BASED - REMAINING (NON-LEADER) ROSTER
041600 * ROWS ARE SORTED DESCENDING BY PART-SKILL AND DEALT IN
041700 * SNAKE/SERPENTINE ORDER (TEAM 1..N, N..1, REPEATING).
041800 *----------------------------------------------------------------*
041900  4000-DISTRIBUTE-SKILL-BASED.
042000 *----------------------------------------------------------------*
042100      PERFORM 4100-BUILD-SORT-ORDER
042200      MOVE ZERO                        TO WS-SNAKE-POS
042300      COMPUTE WS-SNAKE-CYCLE-LEN = 2 * WS-TEAM-COUNT
042400      PERFORM 4200-DEAL-ONE-SORTED-ROW
042500          VARYING WS-SORT-I FROM 1 BY 1
042600          UNTIL WS-SORT-I > WS-SORT-COUNT.
042700 *----------------------------------------------------------------*
042800  4100-BUILD-SORT-ORDER.
042900 *----------------------------------------------------------------*
043000      MOVE ZERO                        TO WS-SORT-COUNT
043100      PERFORM 4110-ADD-ONE-UNASSIGNED
043200          VARYING WS-SCAN-SUB FROM 1 BY 1
043300          UNTIL WS-SCAN-SUB > ROSTER-TABLE-SIZE
043400      PERFORM 4150-SELECTION-SORT-STEP
043500          VARYING WS-SORT-I FROM 1 BY 1
043600          UNTIL WS-SORT-I > WS-SORT-COUNT.
043700 *----------------------------------------------------------------*
043800  4110-ADD-ONE-UNASSIGNED.
043900 *----------------------------------------------------------------*
044000      IF WS-ASSIGNED-TEAM (WS-SCAN-SUB) = ZERO
044100          ADD 1 TO WS-SORT-COUNT
044200          MOVE WS-SCAN-SUB             TO WS-SORT-ORDER (WS-SORT-COUNT)
044300      END-IF.
044400 *----------------------------------------------------------------*
044500  4150-SELECTION-SORT-STEP.
044600 *----------------------------------------------------------------*
044700      MOVE WS-SORT-I                   TO WS-SORT-BEST-SUB
044800      PERFORM 4160-COMPARE-ONE-CANDIDATE
044900          VARYING WS-SORT-J FROM WS-SORT-I BY 1
045000          UNTIL WS-SORT-J > WS-SORT-COUNT
045100      IF WS-SORT-BEST-SUB NOT = WS-SORT-I
045200          MOVE WS-SORT-ORDER (WS-SORT-I)    TO WS-SORT-TEMP
045250          MOVE WS-SORT-ORDER (WS-SORT-BEST-SUB) TO
045260                                        WS-SORT-ORDER (WS-SORT-I)
045400          MOVE WS-SORT-TEMP TO WS-SORT-ORDER (WS-SORT-BEST-SUB)
045500      END-IF.
045600 *----------------------------------------------------------------*
045700  4160-COMPARE-ONE-CANDIDATE.
045800 *----------------------------------------------------------------*
045900      IF PART-SKILL OF TBL-PARTICIPANT (WS-SORT-ORDER (WS-SORT-J)) >
046000         PART-SKILL OF TBL-PARTICIPANT (WS-SORT-ORDER (WS-SORT-BEST-SUB))
046100          MOVE WS-SORT-J                TO WS-SORT-BEST-SUB
046200      END-IF.
046300 *----------------------------------------------------------------*
046400  4200-DEAL-ONE-SORTED-ROW.
046500 *----------------------------------------------------------------*
046600      PERFORM 4210-ADVANCE-SNAKE-POS
046700          UNTIL TEAM-CUR-SIZE OF TBL-TEAM (WS-LEADER-CURSOR) <
046800                  TEAM-MAX-SIZE OF TBL-TEAM (WS-LEADER-CURSOR)
046900      MOVE WS-SORT-ORDER (WS-SORT-I)    TO WS-SEED-SUB
047000      PERFORM 2900-ASSIGN-TO-TEAM.
047100 *----------------------------------------------------------------*
047200  4210-ADVANCE-SNAKE-POS.
047300 *----------------------------------------------------------------*
047400      ADD 1 TO WS-SNAKE-POS
047500      DIVIDE WS-SNAKE-POS - 1 BY WS-SNAKE-CYCLE-LEN
047600          GIVING WS-SNAKE-DIVIDE-JUNK REMAINDER WS-SNAKE-CYCLE-POS
047700      ADD 1 TO WS-SNAKE-CYCLE-POS
047800      IF WS-SNAKE-CYCLE-POS NOT > WS-TEAM-COUNT
047900          MOVE WS-SNAKE-CYCLE-POS       TO WS-LEADER-CURSOR
048000      ELSE
048100          COMPUTE WS-LEADER-CURSOR =
048200              WS-SNAKE-CYCLE-LEN + 1 - WS-SNAKE-CYCLE-POS
048300      END-IF.
048400 *----------------------------------------------------------------*
048500 * 5900-FINALIZE-TEAM-STATS - NOW THAT EVERY TEAM IS FULL, WALK
048600 * EACH TEAM'S MEMBER LIST AND DERIVE THE AVERAGE SKILL LEVEL AND
048700 * THE DIVERSITY SCORE (COUNT OF DISTINCT GAMES).
048800 *----------------------------------------------------------------*
048900  5900-FINALIZE-TEAM-STATS.
049000 *----------------------------------------------------------------*
049100      PERFORM 5910-FINALIZE-ONE-TEAM
049200          VARYING TEAM-TABLE-INDEX FROM 1 BY 1
049300          UNTIL TEAM-TABLE-INDEX > TEAM-TABLE-SIZE.
049400 *----------------------------------------------------------------*
049500  5910-FINALIZE-ONE-TEAM.
049600 *----------------------------------------------------------------*
049700      MOVE ZERO                        TO
049710          WS-TEAM-SKILL-SUM (TEAM-TABLE-INDEX)
049800                                           WS-DIV-SEEN-COUNT
049900      PERFORM 5920-FINALIZE-ONE-MEMBER
050000          VARYING WS-MEMBER-SUB FROM 1 BY 1
050100          UNTIL WS-MEMBER-SUB >
050110              TEAM-CUR-SIZE OF TBL-TEAM (TEAM-TABLE-INDEX)
050200      IF TEAM-CUR-SIZE OF TBL-TEAM (TEAM-TABLE-INDEX) > 0
050300          COMPUTE TEAM-AVG-SKILL OF TBL-TEAM (TEAM-TABLE-INDEX) ROUNDED =
050400              WS-TEAM-SKILL-SUM (TEAM-TABLE-INDEX) /
050500              TEAM-CUR-SIZE OF TBL-TEAM (TEAM-TABLE-INDEX)
050600      END-IF
050700      MOVE WS-DIV-SEEN-COUNT            TO
050710          TEAM-DIVERSITY OF TBL-TEAM (TEAM-TABLE-INDEX).
050800 *----------------------------------------------------------------*
050900  5920-FINALIZE-ONE-MEMBER.
051000 *----------------------------------------------------------------*
051100      MOVE TEAM-MEMBER-IDS (TEAM-TABLE-INDEX, WS-MEMBER-SUB)
051200                                       TO WS-LOOKUP-ID
051300      PERFORM 8000-LOOKUP-PARTICIPANT
051400      IF WS-LOOKUP-FOUND
051500          ADD WS-LOOKUP-SKILL          TO
051510              WS-TEAM-SKILL-SUM (TEAM-TABLE-INDEX)
051600          SET WS-DIV-NOT-FOUND TO TRUE
051700          PERFORM 5930-CHECK-ONE-SEEN-GAME
051800              VARYING WS-DIV-SUB FROM 1 BY 1
051900              UNTIL WS-DIV-SUB > WS-DIV-SEEN-COUNT
052000                 OR WS-DIV-FOUND
052100          IF NOT WS-DIV-FOUND
052200              ADD 1 TO WS-DIV-SEEN-COUNT
052300              MOVE WS-LOOKUP-GAME      TO
052310                  WS-DIV-SEEN-GAME (WS-DIV-SEEN-COUNT)
052400          END-IF
052500      END-IF.
052600 *----------------------------------------------------------------*
052700  5930-CHECK-ONE-SEEN-GAME.
052800 *----------------------------------------------------------------*
052900      IF WS-LOOKUP-GAME = WS-DIV-SEEN-GAME (WS-DIV-SUB)
053000          SET WS-DIV-FOUND TO TRUE
053100      END-IF.
053200 *----------------------------------------------------------------*
053300 * 6000-CALCULATE-STATISTICS - CROSS-TEAM ROLLUP: TOTALS, THE
053400 * THREE AVERAGES, AND THE THREE FREQUENCY DISTRIBUTIONS.
053500 *----------------------------------------------------------------*
053600  6000-CALCULATE-STATISTICS.
053700 *----------------------------------------------------------------*
053800      MOVE ZERO                        TO STAT-TOTAL-TEAMS
053900                                           STAT-TOTAL-MEMBERS
054000                                           PD-ENTRY-COUNT
054100                                           RD-ENTRY-COUNT
054200                                           GD-ENTRY-COUNT
054210                                           WS-SKILL-SUM-ACCUM
054220                                           WS-DIVERSITY-SUM-ACCUM
054300      MOVE TEAM-TABLE-SIZE              TO STAT-TOTAL-TEAMS
054400      PERFORM 6100-ROLL-UP-ONE-TEAM
054500          VARYING TEAM-TABLE-INDEX FROM 1 BY 1
054600          UNTIL TEAM-TABLE-INDEX > TEAM-TABLE-SIZE
054700      IF STAT-TOTAL-TEAMS > 0
054800          COMPUTE STAT-AVG-TEAM-SIZE ROUNDED =
054900              STAT-TOTAL-MEMBERS / STAT-TOTAL-TEAMS
055000          COMPUTE STAT-AVG-SKILL ROUNDED =
055100              WS-SKILL-SUM-ACCUM / STAT-TOTAL-TEAMS
055200          COMPUTE STAT-AVG-DIVERSITY ROUNDED =
055300              WS-DIVERSITY-SUM-ACCUM / STAT-TOTAL-TEAMS
055400      END-IF.
055500 *----------------------------------------------------------------*
055600  6100-ROLL-UP-ONE-TEAM.
055700 *----------------------------------------------------------------*
055800      ADD TEAM-CUR-SIZE OF TBL-TEAM (TEAM-TABLE-INDEX)
055900                                       TO STAT-TOTAL-MEMBERS
056000      ADD TEAM-AVG-SKILL OF TBL-TEAM (TEAM-TABLE-INDEX)
056100                                       TO WS-SKILL-SUM-ACCUM
056200      ADD TEAM-DIVERSITY OF TBL-TEAM (TEAM-TABLE-INDEX)
056300                                       TO WS-DIVERSITY-SUM-ACCUM
056400      PERFORM 6200-ROLL-UP-ONE-MEMBER
056500          VARYING WS-MEMBER-SUB FROM 1 BY 1
056600          UNTIL WS-MEMBER-SUB >
056610              TEAM-CUR-SIZE OF TBL-TEAM (TEAM-TABLE-INDEX).
056700 *----------------------------------------------------------------*
056800  6200-ROLL-UP-ONE-MEMBER.
056900 *----------------------------------------------------------------*
057000      MOVE TEAM-MEMBER-IDS (TEAM-TABLE-INDEX, WS-MEMBER-SUB)
057100                                       TO WS-LOOKUP-ID
057200      PERFORM 8000-LOOKUP-PARTICIPANT
057300      IF WS-LOOKUP-FOUND
057400          PERFORM 6300-TALLY-PERSONALITY
057500          PERFORM 6400-TALLY-ROLE
057600          PERFORM 6500-TALLY-GAME
057700      END-IF.
057800 *----------------------------------------------------------------*
057900  6300-TALLY-PERSONALITY.
058000 *----------------------------------------------------------------*
058100      SET WS-DIST-NOT-FOUND TO TRUE
058200      PERFORM 6310-CHECK-ONE-PERSONALITY
058300          VARYING WS-DIST-SUB FROM 1 BY 1
058400          UNTIL WS-DIST-SUB > PD-ENTRY-COUNT
058500             OR WS-DIST-FOUND
058600      IF WS-DIST-FOUND
058700          ADD 1 TO PD-COUNT (WS-DIST-SUB)
058800      ELSE
058900          ADD 1 TO PD-ENTRY-COUNT
059000          MOVE WS-LOOKUP-PERSONALITY    TO PD-VALUE (PD-ENTRY-COUNT)
059100          MOVE 1                        TO PD-COUNT (PD-ENTRY-COUNT)
059200      END-IF.
059300 *----------------------------------------------------------------*
059400  6310-CHECK-ONE-PERSONALITY.
059500 *----------------------------------------------------------------*
059600      IF WS-LOOKUP-PERSONALITY = PD-VALUE (WS-DIST-SUB)
059700          SET WS-DIST-FOUND TO TRUE
059800      END-IF.
059900 *----------------------------------------------------------------*
060000  6400-TALLY-ROLE.
060100 *----------------------------------------------------------------*
060200      SET WS-DIST-NOT-FOUND TO TRUE
060300      PERFORM 6410-CHECK-ONE-ROLE
060400          VARYING WS-DIST-SUB FROM 1 BY 1
060500          UNTIL WS-DIST-SUB > RD-ENTRY-COUNT
060600             OR WS-DIST-FOUND
060700      IF WS-DIST-FOUND
060800          ADD 1 TO RD-COUNT (WS-DIST-SUB)
060900      ELSE
061000          ADD 1 TO RD-ENTRY-COUNT
061100          MOVE WS-LOOKUP-ROLE           TO RD-VALUE (RD-ENTRY-COUNT)
061200          MOVE 1                        TO RD-COUNT (RD-ENTRY-COUNT)
061300      END-IF.
061400 *----------------------------------------------------------------*
061500  6410-CHECK-ONE-ROLE.
061600 *----------------------------------------------------------------*
061700      IF WS-LOOKUP-ROLE = RD-VALUE (WS-DIST-SUB)
061800          SET WS-DIST-FOUND TO TRUE
061900      END-IF.
062000 *----------------------------------------------------------------*
062100  6500-TALLY-GAME.
062200 *----------------------------------------------------------------*
062300      SET WS-DIST-NOT-FOUND TO TRUE
062400      PERFORM 6510-CHECK-ONE-GAME
062500          VARYING WS-DIST-SUB FROM 1 BY 1
062600          UNTIL WS-DIST-SUB > GD-ENTRY-COUNT
062700             OR WS-DIST-FOUND
062800      IF WS-DIST-FOUND
062900          ADD 1 TO GD-COUNT (WS-DIST-SUB)
063000      ELSE
063100          ADD 1 TO GD-ENTRY-COUNT
063200          MOVE WS-LOOKUP-GAME           TO GD-VALUE (GD-ENTRY-COUNT)
063300          MOVE 1                        TO GD-COUNT (GD-ENTRY-COUNT)
063400      END-IF.
063500 *----------------------------------------------------------------*
063600  6510-CHECK-ONE-GAME.
063700 *----------------------------------------------------------------*
063800      IF WS-LOOKUP-GAME = GD-VALUE (WS-DIST-SUB)
063900          SET WS-DIST-FOUND TO TRUE
064000      END-IF.
064100 *----------------------------------------------------------------*
064200 * 8000-LOOKUP-PARTICIPANT - FIND A ROSTER ROW BY PART-ID, USED
064300 * BY THE STATS PARAGRAPHS SINCE TEAM-MEMBER-IDS CARRIES ONLY
064400 * THE KEY, NOT THE WHOLE PARTICIPANT ROW.
064500 *----------------------------------------------------------------*
064600  8000-LOOKUP-PARTICIPANT.
064700 *----------------------------------------------------------------*
064800      SET WS-LOOKUP-NOT-FOUND TO TRUE
064900      PERFORM 8010-CHECK-ONE-ROSTER-ROW
065000          VARYING WS-LOOKUP-SUB FROM 1 BY 1
065100          UNTIL WS-LOOKUP-SUB > ROSTER-TABLE-SIZE
065200             OR WS-LOOKUP-FOUND.
065300 *----------------------------------------------------------------*
065400  8010-CHECK-ONE-ROSTER-ROW.
065500 *----------------------------------------------------------------*
065600      IF WS-LOOKUP-ID = PART-ID OF TBL-PARTICIPANT (WS-LOOKUP-SUB)
065700          SET WS-LOOKUP-FOUND TO TRUE
065800          MOVE PART-SKILL OF TBL-PARTICIPANT (WS-LOOKUP-SUB)
065900                                       TO WS-LOOKUP-SKILL
066000          MOVE PART-GAME OF TBL-PARTICIPANT (WS-LOOKUP-SUB)
066100                                       TO WS-LOOKUP-GAME
066200          MOVE PART-ROLE OF TBL-PARTICIPANT (WS-LOOKUP-SUB)
066300                                       TO WS-LOOKUP-ROLE
066400          MOVE PART-PERSONALITY OF TBL-PARTICIPANT (WS-LOOKUP-SUB)
066500                                       TO WS-LOOKUP-PERSONALITY
066550          IF TEAMSVC-DEBUG-SWITCH
066560              DISPLAY 'TEAMSVC DEBUG - LOOKUP HIT: ',
066570                  WS-LOOKUP-RESULT-TEXT
066580          END-IF
066600      END-IF.
