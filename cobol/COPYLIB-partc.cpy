000100 *----------------------------------------------------------------*
000200 *  COPYBOOK:  PARTC
000300 *  PROGRAM NAME:    PARTC
000400 *  ORIGINAL AUTHOR: DAVID QUINTERO
000500 *
000600 *  MAINTENENCE LOG
000700 *  DATE      AUTHOR        MAINTENANCE REQUIREMENT
000800 *  --------- ------------  ---------------------------------------
000900 *  04/09/87 DAVID QUINTERO  CREATED FOR CLUB OFFICE ROSTER INTAKE
001000 *  11/02/91 DAVID QUINTERO  ADDED PERSONALITY 88-LEVELS PER SCORE
001100 *                           BREAKOUT RULE FROM THE CLUB OFFICE
001200 *  07/14/98 R TANAKA        Y2K REVIEW - NO DATE FIELDS ON THIS
001300 *                           RECORD, NO CHANGE REQUIRED
001400 *  02/08/02 R TANAKA        WIDENED PART-EMAIL FOR LONGER CAMPUS
001500 *                           ADDRESSES, REQ #4417
001600 *----------------------------------------------------------------*
001700  01  PARTICIPANT-RECORD.
001800      05  PART-ID                         PIC X(10).
001900      05  PART-NAME                       PIC X(40).
002000      05  PART-AGE                        PIC 9(03).
002100      05  PART-EMAIL                      PIC X(60).
002200      05  PART-SCORE                      PIC 9(03).
002300      05  PART-GAME                       PIC X(30).
002400      05  PART-ROLE                       PIC X(15).
002500          88  PART-ROLE-STRATEGIST             VALUE 'Strategist'.
002600          88  PART-ROLE-ATTACKER               VALUE 'Attacker'.
002700          88  PART-ROLE-DEFENDER               VALUE 'Defender'.
002800          88  PART-ROLE-SUPPORTER              VALUE 'Supporter'.
002900          88  PART-ROLE-COORDINATOR            VALUE 'Coordinator'.
003000      05  PART-SKILL                      PIC 9(02).
003100      05  PART-PERSONALITY                PIC X(10).
003200          88  PART-PERSONALITY-LEADER          VALUE 'Leader'.
003300          88  PART-PERSONALITY-BALANCED        VALUE 'Balanced'.
003400          88  PART-PERSONALITY-THINKER         VALUE 'Thinker'.
003500          88  PART-PERSONALITY-UNKNOWN         VALUE 'Unknown'.
003600      05  FILLER                          PIC X(27).
