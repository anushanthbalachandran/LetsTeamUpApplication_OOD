000100 *----------------------------------------------------------------*
000200 * PROGRAM NAME:    TEAMFORM
000300 * ORIGINAL AUTHOR: DAVID QUINTERO
000400 *
000500 * MAINTENENCE LOG
000600 * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700 * --------- ------------  ---------------------------------------
000800 * 04/09/87 DAVID QUINTERO  CREATED FOR COBOL CLASS - THE CLUB
000900 *                          OFFICE TEAM-FORMATION RUN
001000 * 11/02/91 DAVID QUINTERO  SPLIT ROSTER/VALIDATE/CSV/TEAM-
001100 *                          FORMATION LOGIC OUT TO CALLABLE
001200 *                          SUBPROGRAMS, THIS PROGRAM IS NOW
001210 *                          JUST THE BATCH CONTROL
001300 * 07/14/98 R TANAKA        Y2K REVIEW - NO DATE FIELDS CARRIED
001400 *                          ON THE PARAMETER CARD, NO CHANGE
001500 *                          REQUIRED
001600 * 05/19/03 R TANAKA        ADDED TEAMPARM CONTROL CARD SO TEAM
001700 *                          SIZE/ALGORITHM NO LONGER HAVE TO BE
001800 *                          RECOMPILED IN, REQ 5190
001900 * 09/30/09 M OKAFOR        ADDED STATISTICS SUMMARY LISTING AND
002000 *                          THE MERGE-SAVE CALL TO DATASVC ON
002100 *                          SUCCESSFUL COMPLETION, TICKET 22981
002200 * 04/11/11 M OKAFOR        DISPLAY THE CLUB-OFFICE-FACING RETURN
002300 *                          CODE TEXT WHEN TEAMSVC REJECTS THE RUN
002400 *                          TICKET 25117
002410 * 08/09/26 S PATEL         4000-WRITE-TEAMS-VIA-CSVHNDL WAS MOVING
002420 *                          'FORMEDTEAMS.CSV' (CAMEL CASE) - EVERY
002430 *                          OTHER OUTPUT FILE NAME IN THIS RUN USES
002440 *                          UNDERSCORES. CHANGED TO
002450 *                          'FORMED_TEAMS.CSV', TICKET 27007
002500 *----------------------------------------------------------------*
002600 * BATCH CONTROL ONLY - LOAD THE ROSTER (DATASVC), FORM THE TEAMS
002700 * (TEAMSVC), WRITE THE FORMED-TEAMS CSV AND THE MERGED ROSTER
002800 * (CSVHNDL/DATASVC), THEN DISPLAY THE STATISTICS SUMMARY. ALL
002900 * BUSINESS LOGIC LIVES IN THE SUBPROGRAMS - THIS PROGRAM ONLY
003000 * SEQUENCES THEM.
003100 *----------------------------------------------------------------*
003200  IDENTIFICATION DIVISION.
003300  PROGRAM-ID.     TEAMFORM.
003400  AUTHOR.         DAVID QUINTERO.
003500  INSTALLATION.   COBOL DEVELOPMENT CENTER.
003600  DATE-WRITTEN.   04/09/87.
003700  DATE-COMPILED.
003800  SECURITY.       NON-CONFIDENTIAL.
003900 *----------------------------------------------------------------*
004000  ENVIRONMENT DIVISION.
004100  CONFIGURATION SECTION.
004200  SOURCE-COMPUTER. IBM-3081.
004300  OBJECT-COMPUTER. IBM-3081.
004400  SPECIAL-NAMES.
004500      C01 IS TOP-OF-FORM
004600      CLASS NUMERIC-TEXT-CLASS IS '0' THRU '9'
004700      UPSI-0 IS TEAMFORM-DEBUG-SWITCH.
004800 *----------------------------------------------------------------*
004900  INPUT-OUTPUT SECTION.
005000  FILE-CONTROL.
005100      SELECT OPTIONAL TEAMPARM-FILE ASSIGN TO TEAMPARM
005200          ORGANIZATION IS LINE SEQUENTIAL
005300          FILE STATUS IS WS-TEAMPARM-STATUS.
005400 *----------------------------------------------------------------*
005500  DATA DIVISION.
005600  FILE SECTION.
005700  FD  TEAMPARM-FILE.
005800  01  TEAMPARM-LINE                        PIC X(80).
005900 *----------------------------------------------------------------*
006000  WORKING-STORAGE SECTION.
006100 *----------------------------------------------------------------*
006200  01  WS-TEAMPARM-STATUS                   PIC X(02).
006300      88  WS-TEAMPARM-OK                       VALUE '00'.
006400      88  WS-TEAMPARM-MAY-EXIST                 VALUE '35'.
006500  01  WS-TEAMPARM-STATUS-NUM REDEFINES WS-TEAMPARM-STATUS
006600                                            PIC 9(02).
006700 *
006800 * THE PARAMETER CARD IS ONE LINE, FIXED-COLUMN -
006900 * TEAMSIZE IN 1-3, ALGORITHMCODE IN 4 - FOR EXAMPLE 0041 . WHEN
007000 * THE CARD IS MISSING, OR IS NOT ALL NUMERIC, RUN-CONTROLS
007100 * FALLS BACK TO A 4-PER-TEAM BALANCED RUN, THE CLUB OFFICE'S
007200 * USUAL DEFAULT.
007300 *----------------------------------------------------------------*
007400  01  WS-PARM-WORK-AREA.
007500      05  WS-PARM-TEAM-SIZE-ALPHA          PIC X(03).
007600      05  WS-PARM-ALG-CODE-ALPHA           PIC X(01).
007700  01  WS-PARM-WORK-NUMERIC REDEFINES WS-PARM-WORK-AREA.
007800      05  WS-PARM-TEAM-SIZE-NUM            PIC 9(03).
007900      05  WS-PARM-ALG-CODE-NUM             PIC 9(01).
008000  01  WS-PARM-WORK-CHARS REDEFINES WS-PARM-WORK-AREA.
008100      05  WS-PARM-CHAR                     PIC X(01)
008200                                            OCCURS 4 TIMES.
008300 *
008400  01  WS-PARM-SCAN-AREA.
008500      05  WS-PARM-CHAR-SUB                 PIC S9(02) USAGE COMP.
008600      05  WS-PARM-VALID-SW                 PIC X(01).
008700          88  WS-PARM-IS-VALID                  VALUE 'Y'.
008800          88  WS-PARM-IS-INVALID                 VALUE 'N'.
008900 *
009000  01  WS-RUN-SWITCHES.
009100      05  WS-ROSTER-EMPTY-SW                PIC X(01).
009200          88  WS-ROSTER-IS-EMPTY                 VALUE 'Y'.
009300          88  WS-ROSTER-NOT-EMPTY                VALUE 'N'.
009400      05  FILLER                             PIC X(06).
009500 *
009600 * THE DISTRIBUTION-ENTRY LISTING LINE IS REUSED FOR ALL THREE
009700 * DISTRIBUTIONS - ALTERNATE VIEW LETS US WALK ANY ONE OF THE
009800 * THREE ENTRY TABLES WITH THE SAME PRINT PARAGRAPH.
009900 *----------------------------------------------------------------*
010000  01  WS-DIST-PRINT-SUB                     PIC S9(02) USAGE COMP.
010100  01  WS-DIST-PRINT-MODE                    PIC X(04).
010200      88  WS-PRINT-PERSONALITY                   VALUE 'PERS'.
010300      88  WS-PRINT-ROLE                          VALUE 'ROLE'.
010400      88  WS-PRINT-GAME                          VALUE 'GAME'.
010500 *
010600 * DATASVC'S OWN CALL INTERFACE - THIS SHOP DOES NOT SHARE IT AS
010700 * A COPYBOOK, SO TEAMFORM DECLARES ITS OWN COPY OF THE LAYOUT,
010800 * THE SAME WAY THE CLUB OFFICE HAS ALWAYS WIRED UP ITS CALLS.
010900 *----------------------------------------------------------------*
011000  01  DATASVC-REQUEST.
011100      05  DATASVC-ACTION                    PIC X(10).
011200          88  DSVC-LOAD-ROSTER                     VALUE 'LOAD'.
011300          88  DSVC-ADD-PARTICIPANT                  VALUE 'ADD'.
011400          88  DSVC-FIND-PARTICIPANT                 VALUE 'FIND'.
011500          88  DSVC-CLEAR-ROSTER                     VALUE 'CLEAR'.
011600          88  DSVC-SAVE-ALL                          VALUE 'SAVE'.
011700      05  DATASVC-USE-EXPLICIT-SW            PIC X(01).
011800          88  DSVC-USE-EXPLICIT-PATH                VALUE 'Y'.
011900      05  DATASVC-FOUND-SW                    PIC X(01).
012000          88  DSVC-FOUND                             VALUE 'Y'.
012100          88  DSVC-NOT-FOUND                          VALUE 'N'.
012200      05  FILLER                              PIC X(08).
012300 *
012400  COPY PARTC.
012500  COPY TEAMT.
012600  COPY STATF.
012700  COPY CSVHR.
012800 *----------------------------------------------------------------*
012900  PROCEDURE DIVISION.
013000 *----------------------------------------------------------------*
013100  0000-MAIN-PARAGRAPH.
013200      PERFORM 1000-READ-TEAMPARM-CARD
013300      SET DSVC-NOT-FOUND TO TRUE
013400      MOVE 'N'                         TO DATASVC-USE-EXPLICIT-SW
013500      PERFORM 2000-LOAD-ROSTER-VIA-DATASVC
013600      IF ROSTER-TABLE-SIZE = 0
013700          DISPLAY 'TEAMFORM: NO VALID PARTICIPANTS - RUN ABANDONED'
013800      ELSE
013900          PERFORM 3000-FORM-TEAMS-VIA-TEAMSVC
014000          IF TEAMF-RC-OK
014100              PERFORM 4000-WRITE-TEAMS-VIA-CSVHNDL
014200              PERFORM 5000-SAVE-ROSTER-VIA-DATASVC
014300              PERFORM 6000-DISPLAY-STATISTICS-SUMMARY
014400          ELSE
014500              PERFORM 3900-DISPLAY-REJECTION-REASON
014600          END-IF
014700      END-IF
014800      GOBACK.
014900 *----------------------------------------------------------------*
015000 * 1000-READ-TEAMPARM-CARD - TEAM SIZE / ALGORITHM SELECTOR COME
015100 * FROM A ONE-LINE CONTROL CARD; NO CARD MEANS "4-PER-TEAM,
015200 * BALANCED", THE CLUB OFFICE'S STANDING DEFAULT.
015300 *----------------------------------------------------------------*
015400  1000-READ-TEAMPARM-CARD.
015500 *----------------------------------------------------------------*
015600      MOVE 004                         TO TEAMF-TEAM-SIZE
015700      MOVE 1                            TO TEAMF-ALGORITHM-CODE
015800      OPEN INPUT TEAMPARM-FILE
015900      IF WS-TEAMPARM-OK
016000          READ TEAMPARM-FILE
016100              AT END
016200                  CONTINUE
016300              NOT AT END
016400                  MOVE TEAMPARM-LINE (1:3)  TO WS-PARM-TEAM-SIZE-ALPHA
016500                  MOVE TEAMPARM-LINE (4:1)  TO WS-PARM-ALG-CODE-ALPHA
016600                  PERFORM 1100-VALIDATE-PARM-CARD
016700                  IF WS-PARM-IS-VALID
016800                      MOVE WS-PARM-TEAM-SIZE-NUM TO TEAMF-TEAM-SIZE
016900                      MOVE WS-PARM-ALG-CODE-NUM  TO
017000                                             TEAMF-ALGORITHM-CODE
017100                  ELSE
017200                      DISPLAY 'TEAMFORM: TEAMPARM CARD NOT',
017300                          ' NUMERIC - USING DEFAULT CONTROLS'
017400                  END-IF
017500          END-READ
017600          CLOSE TEAMPARM-FILE
017700      END-IF.
017800 *----------------------------------------------------------------*
017900 * 1100-VALIDATE-PARM-CARD - EVERY ONE OF THE 4 CARD COLUMNS MUST
018000 * FALL IN THE NUMERIC-TEXT CLASS OR THE CARD IS TREATED AS IF IT
018100 * HAD NEVER BEEN SUPPLIED.
018200 *----------------------------------------------------------------*
018300  1100-VALIDATE-PARM-CARD.
018400 *----------------------------------------------------------------*
018500      SET WS-PARM-IS-VALID TO TRUE
018600      PERFORM 1110-CHECK-ONE-PARM-CHAR
018700          VARYING WS-PARM-CHAR-SUB FROM 1 BY 1
018800          UNTIL WS-PARM-CHAR-SUB > 4
018900                OR WS-PARM-IS-INVALID.
019000 *----------------------------------------------------------------*
019100  1110-CHECK-ONE-PARM-CHAR.
019200 *----------------------------------------------------------------*
019300      IF WS-PARM-CHAR (WS-PARM-CHAR-SUB) NOT NUMERIC-TEXT-CLASS
019400          SET WS-PARM-IS-INVALID TO TRUE
019500      END-IF.
019600 *----------------------------------------------------------------*
019700  2000-LOAD-ROSTER-VIA-DATASVC.
019800 *----------------------------------------------------------------*
019900      SET DSVC-LOAD-ROSTER TO TRUE
020000      CALL 'DATASVC' USING DATASVC-REQUEST, PARTICIPANT-RECORD,
020100          ROSTER-TABLE-SIZE, ROSTER-TABLE,
020200          TEAM-TABLE-SIZE, TEAM-TABLE.
020300 *----------------------------------------------------------------*
020400  3000-FORM-TEAMS-VIA-TEAMSVC.
020500 *----------------------------------------------------------------*
020600      CALL 'TEAMSVC' USING TEAM-FORMATION-CONTROLS,
020700          ROSTER-TABLE-SIZE, ROSTER-TABLE,
020800          TEAM-TABLE-SIZE, TEAM-TABLE,
020900          STATISTICS-SUMMARY, PERSONALITY-DISTRIBUTION,
021000          ROLE-DISTRIBUTION, GAME-DISTRIBUTION.
021100 *----------------------------------------------------------------*
021200  3900-DISPLAY-REJECTION-REASON.
021300 *----------------------------------------------------------------*
021400      EVALUATE TRUE
021500          WHEN TEAMF-RC-INSUFFICIENT-PART
021600              DISPLAY 'TEAMFORM: ROSTER TOO SMALL FOR TEAM SIZE'
021700          WHEN TEAMF-RC-NOT-EVEN-MULTIPLE
021800              DISPLAY 'TEAMFORM: ROSTER SIZE NOT AN EVEN MULTIPLE',
021900                  ' OF THE TEAM SIZE'
022000          WHEN TEAMF-RC-LEADER-SHORTFALL
022100              DISPLAY 'TEAMFORM: NOT ENOUGH LEADER-TYPE',
022200                  ' PARTICIPANTS FOR THE NUMBER OF TEAMS'
022300          WHEN TEAMF-RC-LEADER-SURPLUS
022400              DISPLAY 'TEAMFORM: TOO MANY LEADER-TYPE',
022500                  ' PARTICIPANTS FOR THE NUMBER OF TEAMS'
022600          WHEN OTHER
022700              DISPLAY 'TEAMFORM: TEAM FORMATION REJECTED,',
022800                  ' RETURN CODE ', TEAMF-RETURN-CODE
022900      END-EVALUATE.
023000 *----------------------------------------------------------------*
023100  4000-WRITE-TEAMS-VIA-CSVHNDL.
023200 *----------------------------------------------------------------*
023300      SET CSVH-WRITE-TEAM TO TRUE
023400      MOVE 'formed_teams.csv'           TO CSVHNDL-TEAMS-OUT-NAME
023500      CALL 'CSVHNDL' USING CSVHNDL-REQUEST,
023600          ROSTER-TABLE-SIZE, ROSTER-TABLE,
023700          TEAM-TABLE-SIZE, TEAM-TABLE.
023800 *----------------------------------------------------------------*
023900  5000-SAVE-ROSTER-VIA-DATASVC.
024000 *----------------------------------------------------------------*
024100      SET DSVC-SAVE-ALL TO TRUE
024200      CALL 'DATASVC' USING DATASVC-REQUEST, PARTICIPANT-RECORD,
024300          ROSTER-TABLE-SIZE, ROSTER-TABLE,
024400          TEAM-TABLE-SIZE, TEAM-TABLE.
024500 *----------------------------------------------------------------*
024600 * 6000-DISPLAY-STATISTICS-SUMMARY - THE CLUB OFFICE LISTING: RUN
024700 * TOTALS, THE THREE CROSS-TEAM AVERAGES, THEN ONE LINE PER
024800 * DISTINCT PERSONALITY/ROLE/GAME SEEN ACROSS EVERY FORMED TEAM.
024900 *----------------------------------------------------------------*
025000  6000-DISPLAY-STATISTICS-SUMMARY.
025100 *----------------------------------------------------------------*
025200      MOVE STAT-TOTAL-TEAMS             TO STAT-TOTAL-TEAMS-ED
025300      MOVE STAT-TOTAL-MEMBERS           TO STAT-TOTAL-MEMBERS-ED
025400      MOVE STAT-AVG-TEAM-SIZE            TO STAT-AVG-TEAM-SIZE-ED
025500      MOVE STAT-AVG-SKILL                TO STAT-AVG-SKILL-ED
025600      MOVE STAT-AVG-DIVERSITY            TO STAT-AVG-DIVERSITY-ED
025700      DISPLAY '=== CLUB TEAM FORMATION - STATISTICS SUMMARY ==='
025800      DISPLAY 'TEAMS FORMED .......... ' STAT-TOTAL-TEAMS-ED
025900      DISPLAY 'TOTAL MEMBERS .......... ' STAT-TOTAL-MEMBERS-ED
026000      DISPLAY 'AVERAGE TEAM SIZE ...... ' STAT-AVG-TEAM-SIZE-ED
026100      DISPLAY 'AVERAGE SKILL LEVEL .... ' STAT-AVG-SKILL-ED
026200      DISPLAY 'AVERAGE DIVERSITY ...... ' STAT-AVG-DIVERSITY-ED
026300      DISPLAY '--- PERSONALITY DISTRIBUTION ---'
026400      SET WS-PRINT-PERSONALITY TO TRUE
026500      PERFORM 6100-PRINT-ONE-DIST-ENTRY
026600          VARYING WS-DIST-PRINT-SUB FROM 1 BY 1
026700          UNTIL WS-DIST-PRINT-SUB > PD-ENTRY-COUNT
026800      DISPLAY '--- ROLE DISTRIBUTION ---'
026900      SET WS-PRINT-ROLE TO TRUE
027000      PERFORM 6100-PRINT-ONE-DIST-ENTRY
027100          VARYING WS-DIST-PRINT-SUB FROM 1 BY 1
027200          UNTIL WS-DIST-PRINT-SUB > RD-ENTRY-COUNT
027300      DISPLAY '--- GAME DISTRIBUTION ---'
027400      SET WS-PRINT-GAME TO TRUE
027500      PERFORM 6100-PRINT-ONE-DIST-ENTRY
027600          VARYING WS-DIST-PRINT-SUB FROM 1 BY 1
027700          UNTIL WS-DIST-PRINT-SUB > GD-ENTRY-COUNT.
027800 *----------------------------------------------------------------*
027900  6100-PRINT-ONE-DIST-ENTRY.
028000 *----------------------------------------------------------------*
028100      EVALUATE TRUE
028200          WHEN WS-PRINT-PERSONALITY
028300              MOVE PD-VALUE (WS-DIST-PRINT-SUB) TO FMT-DIST-VALUE
028400              MOVE PD-COUNT (WS-DIST-PRINT-SUB) TO FMT-DIST-COUNT
028500          WHEN WS-PRINT-ROLE
028600              MOVE RD-VALUE (WS-DIST-PRINT-SUB) TO FMT-DIST-VALUE
028700              MOVE RD-COUNT (WS-DIST-PRINT-SUB) TO FMT-DIST-COUNT
028800          WHEN WS-PRINT-GAME
028900              MOVE GD-VALUE (WS-DIST-PRINT-SUB) TO FMT-DIST-VALUE
029000              MOVE GD-COUNT (WS-DIST-PRINT-SUB) TO FMT-DIST-COUNT
029100      END-EVALUATE
029200      DISPLAY FORMAT-DISTRIBUTION-ENTRY.
