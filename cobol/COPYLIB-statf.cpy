000100 *----------------------------------------------------------------*
000200 *  COPYBOOK:  STATF
000300 *  PROGRAM NAME:    STATF
000400 *  ORIGINAL AUTHOR: DAVID QUINTERO
000500 *
000600 *  MAINTENENCE LOG
000700 *  DATE      AUTHOR        MAINTENANCE REQUIREMENT
000800 *  --------- ------------  ---------------------------------------
000900 *  11/02/91 DAVID QUINTERO  CREATED FOR TEAM FORMATION STATS LISTING
001000 *  05/19/03 R TANAKA        WIDENED GAME-DISTRIBUTION ENTRY FOR
001100 *                           LONGER SPORT/GAME NAMES, REQ 5190
001200 *----------------------------------------------------------------*
001300  01  STATISTICS-SUMMARY.
001400      05  STAT-TOTAL-TEAMS            PIC 9(04).
001500      05  STAT-TOTAL-MEMBERS          PIC 9(05).
001600      05  STAT-AVG-TEAM-SIZE          PIC 9(03)V9(02).
001700      05  STAT-AVG-SKILL              PIC 9(02)V9(02).
001800      05  STAT-AVG-DIVERSITY          PIC 9(03)V9(02).
001900      05  FILLER                      PIC X(10).
002000 *----------------------------------------------------------------*
002100  01  STAT-EDITED-FIELDS.
002200      05  STAT-TOTAL-TEAMS-ED         PIC ZZZ9.
002300      05  STAT-TOTAL-MEMBERS-ED       PIC ZZZZ9.
002400      05  STAT-AVG-TEAM-SIZE-ED       PIC ZZ9.99.
002500      05  STAT-AVG-SKILL-ED           PIC Z9.99.
002600      05  STAT-AVG-DIVERSITY-ED       PIC ZZ9.99.
002700      05  FILLER                      PIC X(10).
002800 *----------------------------------------------------------------*
002900 *  FREQUENCY DISTRIBUTIONS - KEYED BY THE DISTINCT CATEGORY VALUE
003000 *  SEEN ACROSS EVERY MEMBER OF EVERY FORMED TEAM.
003100 *----------------------------------------------------------------*
003200  01  PERSONALITY-DISTRIBUTION.
003300      05  PD-ENTRY-COUNT              PIC 9(02).
003400      05  PD-ENTRY  OCCURS 10 TIMES INDEXED BY IDX-PD.
003500          10  PD-VALUE                PIC X(10).
003600          10  PD-COUNT                PIC 9(05).
003700      05  FILLER                      PIC X(05).
003800 *
003900  01  ROLE-DISTRIBUTION.
004000      05  RD-ENTRY-COUNT              PIC 9(02).
004100      05  RD-ENTRY  OCCURS 10 TIMES INDEXED BY IDX-RD.
004200          10  RD-VALUE                PIC X(15).
004300          10  RD-COUNT                PIC 9(05).
004400      05  FILLER                      PIC X(05).
004500 *
004600  01  GAME-DISTRIBUTION.
004700      05  GD-ENTRY-COUNT              PIC 9(03).
004800      05  GD-ENTRY  OCCURS 40 TIMES INDEXED BY IDX-GD.
004900          10  GD-VALUE                PIC X(30).
005000          10  GD-COUNT                PIC 9(05).
005100      05  FILLER                      PIC X(05).
005200 *----------------------------------------------------------------*
005300 *  FORMATTED LISTING LINE, MODELED ON THE OLD UNEMFORM DETAIL
005400 *  LINE - ONE DISTRIBUTION ENTRY EDITED FOR THE STATISTICS REPORT.
005500 *----------------------------------------------------------------*
005600  01  FORMAT-DISTRIBUTION-ENTRY.
005700      05  FMT-DIST-VALUE              PIC X(30).
005800      05  FILLER                      PIC X(02) VALUE ': '.
005900      05  FMT-DIST-COUNT              PIC ZZZZ9.
006000      05  FILLER                      PIC X(03) VALUE SPACE.
