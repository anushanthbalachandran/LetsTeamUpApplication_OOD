000100 *----------------------------------------------------------------*
000200 * PROGRAM NAME:    DATASVC
000300 * ORIGINAL AUTHOR: DAVID QUINTERO
000400 *
000500 * MAINTENENCE LOG
000600 * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700 * --------- ------------  ---------------------------------------
000800 * 09/05/87 DAVID QUINTERO  CREATED FOR COBOL CLASS
000900 * 11/02/91 DAVID QUINTERO  ADDED DUPLICATE-EMAIL CHECK ON ADD
001000 *                          PER CLUB OFFICE MEMO 91-14
001100 * 03/21/94 DAVID QUINTERO  SPLIT OUT AS CALLABLE SUBPROGRAM -
001200 *                          ROSTER NOW LIVES HERE FOR THE LIFE
001300 *                          OF THE RUN, NOT IN TEAMFORM
001400 * 07/14/98 R TANAKA        Y2K REVIEW - NO DATE FIELDS CARRIED
001500 *                          IN THE ROSTER, NO CHANGE REQUIRED
001600 * 02/08/02 R TANAKA        ADDED EXPLICIT-PATH LOAD ACTION, REQ 4417
001700 * 09/30/09 M OKAFOR        ADDED MERGE-SAVE ACTION PER HELP DESK
001800 *                          TICKET 22981
001810 * 08/09/26 S PATEL         3000-SAVE-ALL WROTE OUT THE IN-MEMORY
001820 *                          ROSTER ALONE, SO A RUN LOADED FROM AN
001830 *                          EXPLICIT PATH OR THE SAMPLE FEED COULD
001840 *                          OVERWRITE ALLPARTICIPANTS.CSV AND LOSE
001850 *                          ROWS AN EARLIER RUN HAD SAVED. SAVE NOW
001860 *                          REREADS ALLPARTICIPANTS.CSV AND RUNS IT
001870 *                          THROUGH THE SAME DEDUP AS A LOAD BEFORE
001880 *                          WRITING THE UNION BACK OUT. TICKET 27007
001900 *----------------------------------------------------------------*
002000 * THIS SUBPROGRAM IS THE KEEPER OF THE CURRENT RUN'S PARTICIPANT
002100 * ROSTER. THE CURATED ROSTER TABLE IS WORKING-STORAGE, SO IT
002200 * PERSISTS ACROSS CALLS FOR AS LONG AS TEAMFORM KEEPS RUNNING -
002300 * CALLERS NEVER SEE A RAW, UNVALIDATED ROW.
002400 *
002500 * LOAD-ROSTER TRIES, IN ORDER: THE CALLER-SUPPLIED EXPLICIT
002600 * ROSTER (IF ANY), THEN ALLPARTICIPANTS.CSV, THEN
002700 * PARTICIPANTS_SAMPLE.CSV. EVERY ROW READ FROM CSVHNDL IS RUN
002800 * THROUGH PARTVAL BEFORE IT IS ADMITTED, AND DUPLICATE PARTICIPANT
002900 * IDS OR EMAIL ADDRESSES (CASE-INSENSITIVE) ARE DROPPED.
003000 *----------------------------------------------------------------*
003100  IDENTIFICATION DIVISION.
003200  PROGRAM-ID.     DATASVC.
003300  AUTHOR.         DAVID QUINTERO.
003400  INSTALLATION.   COBOL DEVELOPMENT CENTER.
003500  DATE-WRITTEN.   09/05/87.
003600  DATE-COMPILED.
003700  SECURITY.       NON-CONFIDENTIAL.
003800 *----------------------------------------------------------------*
003900  ENVIRONMENT DIVISION.
004000  CONFIGURATION SECTION.
004100  SOURCE-COMPUTER. IBM-3081.
004200  OBJECT-COMPUTER. IBM-3081.
004300  SPECIAL-NAMES.
004400      C01 IS TOP-OF-FORM
004600      UPSI-0 IS DATASVC-DEBUG-SWITCH.
004700 *----------------------------------------------------------------*
004800  DATA DIVISION.
004900  WORKING-STORAGE SECTION.
005000 *----------------------------------------------------------------*
005100 * THE CURATED, PERSISTENT MASTER ROSTER FOR THIS RUN. THIS IS
005200 * THE ONLY COPY OF THE ROSTER THE REST OF THE RUN EVER SEES.
005300 *----------------------------------------------------------------*
005400  01  WS-MASTER-ROSTER-SIZE           PIC S9(03) USAGE COMP.
005500  01  WS-MASTER-ROSTER.
005600      02  WS-MASTER-PARTICIPANT   OCCURS 1 TO 999 TIMES
005700                                  DEPENDING ON WS-MASTER-ROSTER-SIZE
005800                                  INDEXED BY IDX-MASTER.
005900          05  WS-MP-ID                PIC X(10).
006000          05  WS-MP-NAME               PIC X(40).
006100          05  WS-MP-AGE                PIC 9(03).
006200          05  WS-MP-EMAIL              PIC X(60).
006300          05  WS-MP-SCORE              PIC 9(03).
006400          05  WS-MP-GAME               PIC X(30).
006500          05  WS-MP-ROLE               PIC X(15).
006600          05  WS-MP-SKILL              PIC 9(02).
006700          05  WS-MP-PERSONALITY        PIC X(10).
006800          05  FILLER                   PIC X(27).
006900 *
007000 * ALTERNATE NUMERIC VIEW OF THE STATUS/COUNT CONTROLS BELOW, SO
007100 * EVALUATE CAN TEST THEM NUMERICALLY WITHOUT A SEPARATE MOVE.
007200 *----------------------------------------------------------------*
007300  01  WS-RUN-COUNTERS-ALPHA.
007400      05  WS-RAW-ROWS-ALPHA            PIC X(05).
007500      05  WS-DUP-COUNT-ALPHA           PIC X(05).
007600      05  WS-REJECT-COUNT-ALPHA        PIC X(05).
007700  01  WS-RUN-COUNTERS-NUMERIC REDEFINES WS-RUN-COUNTERS-ALPHA.
007800      05  WS-RAW-ROWS-NUM              PIC 9(05) USAGE COMP.
007900      05  WS-DUP-COUNT-NUM             PIC 9(05) USAGE COMP.
008000      05  WS-REJECT-COUNT-NUM          PIC 9(05) USAGE COMP.
008100 *
008200 * QUICK ID-ONLY VIEW OF THE MASTER ROSTER, FOR WHEN ALL WE NEED
008300 * IS THE KEY COLUMN - THE PAYLOAD STAYS THE SAME 200-BYTE ENTRY.
008400 *----------------------------------------------------------------*
008500  01  WS-MASTER-ID-VIEW REDEFINES WS-MASTER-ROSTER.
008600      02  WS-MID-ENTRY    OCCURS 1 TO 999 TIMES
008700                          DEPENDING ON WS-MASTER-ROSTER-SIZE
008800                          INDEXED BY IDX-MID.
008900          05  WS-MID-ID                PIC X(10).
009000          05  FILLER                    PIC X(190).
009100 *
009200  01  WS-SCAN-CONTROLS.
009300      05  WS-RAW-SUB                   PIC S9(03) USAGE COMP.
009400      05  WS-MASTER-SUB                PIC S9(03) USAGE COMP.
009500      05  WS-DUP-FOUND-SW              PIC X(01).
009600          88  WS-DUP-FOUND                  VALUE 'Y'.
009700          88  WS-DUP-NOT-FOUND              VALUE 'N'.
009800      05  FILLER                       PIC X(06).
009900 *
010000 * CASE-FOLDED COPIES OF THE TWO EMAIL ADDRESSES BEING COMPARED,
010100 * SO DUPLICATE CHECKING IS NOT FOOLED BY MIXED CASE. FOLDED BY
010200 * TABLE LOOKUP SINCE THIS SHOP'S COMPILER HAS NO CASE INTRINSIC.
010300 *----------------------------------------------------------------*
010400  01  WS-EMAIL-FOLD-AREA.
010500      05  WS-EMAIL-FOLD-LEFT           PIC X(60).
010600      05  WS-EMAIL-FOLD-RIGHT          PIC X(60).
010700  01  WS-EMAIL-FOLD-ALT REDEFINES WS-EMAIL-FOLD-AREA.
010800      05  WS-EMAIL-FOLD-BOTH           PIC X(120).
010900 *
011000  01  WS-PARTVAL-RESULT.
011100      05  PARTVAL-VALID-SW            PIC X(01).
011200          88  PARTVAL-IS-VALID             VALUE 'Y'.
011300          88  PARTVAL-IS-INVALID           VALUE 'N'.
011400      05  PARTVAL-ERROR-CODE          PIC 9(02).
011500      05  PARTVAL-ERROR-TEXT          PIC X(60).
011600      05  FILLER                      PIC X(07).
011700 *
011800  COPY CSVHR.
011900 *----------------------------------------------------------------*
012000  LINKAGE SECTION.
012100  01  DATASVC-REQUEST.
012200      05  DATASVC-ACTION              PIC X(10).
012300          88  DSVC-LOAD-ROSTER             VALUE 'LOAD'.
012400          88  DSVC-ADD-PARTICIPANT          VALUE 'ADD'.
012500          88  DSVC-FIND-PARTICIPANT         VALUE 'FIND'.
012600          88  DSVC-CLEAR-ROSTER             VALUE 'CLEAR'.
012700          88  DSVC-SAVE-ALL                  VALUE 'SAVE'.
012800      05  DATASVC-USE-EXPLICIT-SW      PIC X(01).
012900          88  DSVC-USE-EXPLICIT-PATH        VALUE 'Y'.
013000      05  DATASVC-FOUND-SW             PIC X(01).
013100          88  DSVC-FOUND                     VALUE 'Y'.
013200          88  DSVC-NOT-FOUND                 VALUE 'N'.
013300      05  FILLER                       PIC X(08).
013400 *
013500  COPY PARTC.
013600  COPY TEAMT.
013700 *----------------------------------------------------------------*
013800  PROCEDURE DIVISION USING DATASVC-REQUEST, PARTICIPANT-RECORD,
013900          ROSTER-TABLE-SIZE, ROSTER-TABLE,
014000          TEAM-TABLE-SIZE, TEAM-TABLE.
014100 *----------------------------------------------------------------*
014200  0000-MAIN-PARAGRAPH.
014300      EVALUATE TRUE
014400          WHEN DSVC-LOAD-ROSTER
014500              PERFORM 1000-LOAD-ROSTER
014600          WHEN DSVC-ADD-PARTICIPANT
014700              PERFORM 2000-ADD-WITH-DEDUP
014800              MOVE WS-MASTER-ROSTER-SIZE TO ROSTER-TABLE-SIZE
014900          WHEN DSVC-FIND-PARTICIPANT
015000              PERFORM 2500-FIND-PARTICIPANT
015100          WHEN DSVC-CLEAR-ROSTER
015200              MOVE ZERO                  TO WS-MASTER-ROSTER-SIZE
015300                                              ROSTER-TABLE-SIZE
015400          WHEN DSVC-SAVE-ALL
015500              PERFORM 3000-SAVE-ALL
015600          WHEN OTHER
015700              DISPLAY 'DATASVC: UNKNOWN ACTION - ' DATASVC-ACTION
015800      END-EVALUATE
015900      GOBACK.
016000 *----------------------------------------------------------------*
016100 * LOAD-ROSTER - TRY THE CALLER'S EXPLICIT ROSTER FIRST IF ONE
016200 * WAS NAMED, ELSE FALL THROUGH ALLPARTICIPANTS.CSV THEN
016300 * PARTICIPANTS_SAMPLE.CSV, EXACTLY AS THE CLUB OFFICE SPECIFIED.
016400 *----------------------------------------------------------------*
016500  1000-LOAD-ROSTER.
016600 *----------------------------------------------------------------*
016700      MOVE ZERO                       TO WS-RAW-ROWS-NUM
016800                                          WS-DUP-COUNT-NUM
016900                                          WS-REJECT-COUNT-NUM
017000                                          ROSTER-TABLE-SIZE
017100      SET DSVC-NOT-FOUND TO TRUE
017200      IF DSVC-USE-EXPLICIT-PATH
017300          SET CSVH-READ-EXPL TO TRUE
017400          CALL 'CSVHNDL' USING CSVHNDL-REQUEST,
017500              ROSTER-TABLE-SIZE, ROSTER-TABLE,
017600              TEAM-TABLE-SIZE, TEAM-TABLE
017700          IF ROSTER-TABLE-SIZE > 0
017800              SET DSVC-FOUND TO TRUE
017900          END-IF
018000      END-IF
018100      IF NOT DSVC-FOUND
018200          SET CSVH-READ-ALL TO TRUE
018300          CALL 'CSVHNDL' USING CSVHNDL-REQUEST,
018400              ROSTER-TABLE-SIZE, ROSTER-TABLE,
018500              TEAM-TABLE-SIZE, TEAM-TABLE
018600          IF ROSTER-TABLE-SIZE > 0
018700              SET DSVC-FOUND TO TRUE
018800          END-IF
018900      END-IF
019000      IF NOT DSVC-FOUND
019100          SET CSVH-READ-SAMP TO TRUE
019200          CALL 'CSVHNDL' USING CSVHNDL-REQUEST,
019300              ROSTER-TABLE-SIZE, ROSTER-TABLE,
019400              TEAM-TABLE-SIZE, TEAM-TABLE
019500          IF ROSTER-TABLE-SIZE > 0
019600              SET DSVC-FOUND TO TRUE
019700          END-IF
019800      END-IF
019900      MOVE ROSTER-TABLE-SIZE           TO WS-RAW-ROWS-NUM
020000      MOVE ZERO                       TO WS-RAW-SUB
020100      PERFORM 1100-VALIDATE-AND-ADD-ONE-RAW-ROW
020200          UNTIL WS-RAW-SUB NOT LESS THAN WS-RAW-ROWS-NUM
020300      MOVE WS-MASTER-ROSTER-SIZE       TO ROSTER-TABLE-SIZE
020400      MOVE ZERO                       TO ROSTER-TABLE-INDEX
020500      PERFORM 1150-COPY-ONE-MASTER-ROW
020600          UNTIL ROSTER-TABLE-INDEX NOT LESS THAN ROSTER-TABLE-SIZE.
020700 *----------------------------------------------------------------*
020800  1100-VALIDATE-AND-ADD-ONE-RAW-ROW.
020900 *----------------------------------------------------------------*
021000      ADD 1 TO WS-RAW-SUB
021100      MOVE TBL-PARTICIPANT (WS-RAW-SUB)     TO PARTICIPANT-RECORD
021200      CALL 'PARTVAL' USING PARTICIPANT-RECORD, WS-PARTVAL-RESULT
021300      IF PARTVAL-IS-VALID
021400          PERFORM 2100-ADD-IF-NOT-DUPLICATE
021500      ELSE
021600          ADD 1 TO WS-REJECT-COUNT-NUM
021700      END-IF.
021800 *----------------------------------------------------------------*
021900  1150-COPY-ONE-MASTER-ROW.
022000 *----------------------------------------------------------------*
022100      ADD 1 TO ROSTER-TABLE-INDEX
022200      MOVE WS-MASTER-PARTICIPANT (ROSTER-TABLE-INDEX)
022300                              TO TBL-PARTICIPANT (ROSTER-TABLE-INDEX).
022400 *----------------------------------------------------------------*
022500 * 2000-ADD-WITH-DEDUP - CALLER HANDS US ONE PARTICIPANT-RECORD
022600 * ALREADY VALIDATED BY PARTVAL; WE ONLY CHECK FOR DUPLICATES
022700 * AND APPEND.
022800 *----------------------------------------------------------------*
022900  2000-ADD-WITH-DEDUP.
023000 *----------------------------------------------------------------*
023100      PERFORM 2100-ADD-IF-NOT-DUPLICATE.
023200 *----------------------------------------------------------------*
023300  2100-ADD-IF-NOT-DUPLICATE.
023400 *----------------------------------------------------------------*
023500      SET WS-DUP-NOT-FOUND TO TRUE
023600      MOVE ZERO                       TO WS-MASTER-SUB
023700      PERFORM 2200-CHECK-ONE-MASTER-ROW
023800          UNTIL WS-MASTER-SUB NOT LESS THAN WS-MASTER-ROSTER-SIZE
023900             OR WS-DUP-FOUND
024000      IF WS-DUP-FOUND
024100          ADD 1 TO WS-DUP-COUNT-NUM
024200      ELSE
024300          ADD 1 TO WS-MASTER-ROSTER-SIZE
024400          MOVE PARTICIPANT-RECORD TO
024500              WS-MASTER-PARTICIPANT (WS-MASTER-ROSTER-SIZE)
024600      END-IF.
024700 *----------------------------------------------------------------*
024800  2200-CHECK-ONE-MASTER-ROW.
024900 *----------------------------------------------------------------*
025000      ADD 1 TO WS-MASTER-SUB
025100      IF PART-ID OF PARTICIPANT-RECORD =
025200              WS-MP-ID (WS-MASTER-SUB)
025300          SET WS-DUP-FOUND TO TRUE
025400      ELSE
025500          MOVE PART-EMAIL OF PARTICIPANT-RECORD
025600                                       TO WS-EMAIL-FOLD-LEFT
025700          MOVE WS-MP-EMAIL (WS-MASTER-SUB)
025800                                       TO WS-EMAIL-FOLD-RIGHT
025900          INSPECT WS-EMAIL-FOLD-LEFT CONVERTING
026000              'abcdefghijklmnopqrstuvwxyz' TO
026100              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
026200          INSPECT WS-EMAIL-FOLD-RIGHT CONVERTING
026300              'abcdefghijklmnopqrstuvwxyz' TO
026400              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
026500          IF WS-EMAIL-FOLD-LEFT = WS-EMAIL-FOLD-RIGHT
026600              SET WS-DUP-FOUND TO TRUE
026700          END-IF
026750          IF DATASVC-DEBUG-SWITCH
026760              DISPLAY 'DATASVC: EMAIL COMPARE - ' WS-EMAIL-FOLD-BOTH
026770          END-IF
026800      END-IF.
026900 *----------------------------------------------------------------*
027000  2500-FIND-PARTICIPANT.
027100 *----------------------------------------------------------------*
027200      SET WS-DUP-NOT-FOUND TO TRUE
027300      MOVE ZERO                       TO WS-MASTER-SUB
027400      PERFORM 2510-SEARCH-ONE-MASTER-ROW
027500          UNTIL WS-MASTER-SUB NOT LESS THAN WS-MASTER-ROSTER-SIZE
027600             OR WS-DUP-FOUND
027700      IF WS-DUP-FOUND
027800          SET DSVC-FOUND TO TRUE
027900          MOVE WS-MASTER-PARTICIPANT (WS-MASTER-SUB)
028000                                       TO PARTICIPANT-RECORD
028100      ELSE
028200          SET DSVC-NOT-FOUND TO TRUE
028300      END-IF.
028400 *----------------------------------------------------------------*
028500  2510-SEARCH-ONE-MASTER-ROW.
028600 *----------------------------------------------------------------*
028700      ADD 1 TO WS-MASTER-SUB
028800      IF PART-ID OF PARTICIPANT-RECORD =
028900              WS-MID-ID (WS-MASTER-SUB)
029000          SET WS-DUP-FOUND TO TRUE
029100      END-IF.
029200 *----------------------------------------------------------------*
029300 * 3000-SAVE-ALL - MERGES THE IN-MEMORY MASTER ROSTER WITH WHATEVER
029400 * IS CURRENTLY ON ALLPARTICIPANTS.CSV (UNION BY ID OR EMAIL, SAME
029410 * DEDUP AS A LOAD) BEFORE WRITING THE UNION BACK OUT, SO TWO RUNS
029420 * SAVING AGAINST THE SAME FILE NEVER STEP ON ONE ANOTHER'S ROWS.
029430 * CALLER'S ROSTER-TABLE IS OVERWRITTEN WITH THE MERGED MASTER
029440 * COPY ON THE WAY OUT. TICKET 27007.
029700 *----------------------------------------------------------------*
029800  3000-SAVE-ALL.
029900 *----------------------------------------------------------------*
029910      SET CSVH-READ-ALL TO TRUE
029920      CALL 'CSVHNDL' USING CSVHNDL-REQUEST,
029930          ROSTER-TABLE-SIZE, ROSTER-TABLE,
029940          TEAM-TABLE-SIZE, TEAM-TABLE
029950      MOVE ROSTER-TABLE-SIZE           TO WS-RAW-ROWS-NUM
029960      MOVE ZERO                       TO WS-RAW-SUB
029970      PERFORM 1100-VALIDATE-AND-ADD-ONE-RAW-ROW
029980          UNTIL WS-RAW-SUB NOT LESS THAN WS-RAW-ROWS-NUM
030000      MOVE WS-MASTER-ROSTER-SIZE       TO ROSTER-TABLE-SIZE
030100      MOVE ZERO                       TO ROSTER-TABLE-INDEX
030200      PERFORM 1150-COPY-ONE-MASTER-ROW
030300          UNTIL ROSTER-TABLE-INDEX NOT LESS THAN ROSTER-TABLE-SIZE
030400      SET CSVH-WRITE-ALL TO TRUE
030500      CALL 'CSVHNDL' USING CSVHNDL-REQUEST,
030600          ROSTER-TABLE-SIZE, ROSTER-TABLE,
030700          TEAM-TABLE-SIZE, TEAM-TABLE.
