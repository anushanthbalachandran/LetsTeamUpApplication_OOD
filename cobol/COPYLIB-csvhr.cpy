000100 *----------------------------------------------------------------*
000200 *  COPYBOOK:  CSVHR
000300 *  PROGRAM NAME:    CSVHR
000400 *  ORIGINAL AUTHOR: DAVID QUINTERO
000500 *
000600 *  MAINTENENCE LOG
000700 *  DATE      AUTHOR        MAINTENANCE REQUIREMENT
000800 *  --------- ------------  ---------------------------------------
000900 *  03/21/94 DAVID QUINTERO  CREATED - SHARED CALL INTERFACE FOR
001000 *                           THE CSVHNDL SUBPROGRAM
001100 *  02/08/02 R TANAKA        ADDED EXPLICIT-PATH READ ACTIONS, REQ 4417
001200 *  09/30/09 M OKAFOR        ADDED WRITE-TEAM ACTION, TICKET 22981
001300 *----------------------------------------------------------------*
001400  01  CSVHNDL-REQUEST.
001500      05  CSVHNDL-ACTION              PIC X(10).
001600          88  CSVH-READ-ALL                VALUE 'READ-ALL'.
001700          88  CSVH-READ-SAMP                VALUE 'READ-SAMP'.
001800          88  CSVH-READ-EXPL                VALUE 'READ-EXPL'.
001900          88  CSVH-WRITE-ALL                VALUE 'WRITE-ALL'.
002000          88  CSVH-WRITE-TEAM                VALUE 'WRITE-TEAM'.
002100          88  CSVH-CHECK-ALL                 VALUE 'CHECK-ALL'.
002200          88  CSVH-CHECK-SAMP                VALUE 'CHECK-SAMP'.
002300      05  CSVHNDL-TEAMS-OUT-NAME       PIC X(40).
002400      05  CSVHNDL-FOUND-SW             PIC X(01).
002500          88  CSVH-FOUND                    VALUE 'Y'.
002600          88  CSVH-NOT-FOUND                 VALUE 'N'.
002700      05  CSVHNDL-ROWS-READ           PIC 9(05).
002800      05  FILLER                      PIC X(05).
