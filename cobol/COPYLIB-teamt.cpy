000100 *----------------------------------------------------------------*
000200 *  COPYBOOK:  TEAMT
000300 *  PROGRAM NAME:    TEAMT
000400 *  ORIGINAL AUTHOR: DAVID QUINTERO
000500 *
000600 *  MAINTENENCE LOG
000700 *  DATE      AUTHOR        MAINTENANCE REQUIREMENT
000800 *  --------- ------------  ---------------------------------------
000900 *  04/09/87 DAVID QUINTERO  CREATED FOR CLUB OFFICE ROSTER INTAKE
001000 *  11/02/91 DAVID QUINTERO  ADDED TEAM TABLE FOR TEAM-FORMATION RUN
001100 *  07/14/98 R TANAKA        Y2K REVIEW - NO DATE FIELDS ON THIS
001200 *                           RECORD, NO CHANGE REQUIRED
001300 *  05/19/03 R TANAKA        RAISED TEAM-MEMBER-IDS OCCURS FROM 10
001400 *                           TO 20 FOR LARGER CLUB ROSTERS, REQ 5190
001500 *----------------------------------------------------------------*
001600 *  ROSTER-TABLE-SIZE / ROSTER-TABLE-INDEX / SERVICE-ACTION ARE THE
001700 *  CALL INTERFACE SHARED BY PARTVAL, DATASVC AND TEAMSVC.
001800 *----------------------------------------------------------------*
001900  01  ROSTER-TABLE-SIZE       PIC S9(03) USAGE IS COMP.
002000  01  ROSTER-TABLE-INDEX      PIC S9(03) USAGE IS COMP.
002100 *
002200  01  SERVICE-ACTION          PIC X(10).
002300      88  SVC-LOAD-ROSTER          VALUE 'LOAD'.
002400      88  SVC-ADD-PARTICIPANT      VALUE 'ADD'.
002500      88  SVC-FIND-PARTICIPANT     VALUE 'FIND'.
002600      88  SVC-CLEAR-ROSTER         VALUE 'CLEAR'.
002700      88  SVC-SAVE-ALL             VALUE 'SAVE'.
002800 *
002900  01  ROSTER-TABLE.
003000      02  TBL-PARTICIPANT     OCCURS 1 TO 999 TIMES
003100                              DEPENDING ON ROSTER-TABLE-SIZE
003200                              INDEXED BY IDX-ROSTER.
003300          05  PART-ID                     PIC X(10).
003400          05  PART-NAME                   PIC X(40).
003500          05  PART-AGE                    PIC 9(03).
003600          05  PART-EMAIL                  PIC X(60).
003700          05  PART-SCORE                  PIC 9(03).
003800          05  PART-GAME                   PIC X(30).
003900          05  PART-ROLE                   PIC X(15).
004000          05  PART-SKILL                  PIC 9(02).
004100          05  PART-PERSONALITY            PIC X(10).
004200          05  FILLER                      PIC X(27).
004300 *----------------------------------------------------------------*
004400 *  TEAM-FORMATION-CONTROLS / TEAM-TABLE ARE THE CALL INTERFACE
004500 *  SHARED BY TEAMSVC, TEAMFORM AND CSVHNDL.
004600 *----------------------------------------------------------------*
004700  01  TEAM-TABLE-SIZE         PIC S9(03) USAGE IS COMP.
004800  01  TEAM-TABLE-INDEX        PIC S9(03) USAGE IS COMP.
004900 *
005000  01  TEAM-FORMATION-CONTROLS.
005100      05  TEAMF-TEAM-SIZE             PIC 9(03).
005200      05  TEAMF-ALGORITHM-CODE        PIC 9(01).
005300          88  TEAMF-ALG-BALANCED           VALUE 1.
005400          88  TEAMF-ALG-SKILL-BASED        VALUE 2.
005500          88  TEAMF-ALG-ROLE-BASED         VALUE 3.
005600      05  TEAMF-RETURN-CODE           PIC 9(02).
005700          88  TEAMF-RC-OK                   VALUE 00.
005800          88  TEAMF-RC-INSUFFICIENT-PART    VALUE 10.
005900          88  TEAMF-RC-NOT-EVEN-MULTIPLE     VALUE 20.
006000          88  TEAMF-RC-LEADER-SHORTFALL     VALUE 30.
006100          88  TEAMF-RC-LEADER-SURPLUS       VALUE 40.
006200      05  FILLER                      PIC X(09).
006300 *
006400  01  TEAM-TABLE.
006500      02  TBL-TEAM            OCCURS 1 TO 999 TIMES
006600                              DEPENDING ON TEAM-TABLE-SIZE
006700                              INDEXED BY IDX-TEAM.
006800          05  TEAM-ID                     PIC X(10).
006900          05  TEAM-NAME                   PIC X(20).
007000          05  TEAM-MAX-SIZE               PIC 9(03).
007100          05  TEAM-CUR-SIZE               PIC 9(03).
007200          05  TEAM-AVG-SKILL              PIC 9(02)V9(02).
007300          05  TEAM-DIVERSITY              PIC 9(03).
007400          05  TEAM-MEMBER-IDS             PIC X(10)
007500                                          OCCURS 20 TIMES
007600                                          INDEXED BY IDX-MEMBER.
007700          05  FILLER                      PIC X(07).
