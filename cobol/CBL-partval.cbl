000100 *----------------------------------------------------------------*
000200 * PROGRAM NAME:    PARTVAL
000300 * ORIGINAL AUTHOR: DAVID QUINTERO
000400 *
000500 * MAINTENENCE LOG
000600 * DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700 * --------- ------------  ---------------------------------------
000800 * 04/09/87 DAVID QUINTERO  CREATED FOR COBOL CLASS
000900 * 11/02/91 DAVID QUINTERO  ADDED PERSONALITY CLASSIFICATION RULE
001000 *                          PER CLUB OFFICE MEMO 91-14
001100 * 03/21/94 DAVID QUINTERO  SPLIT OUT AS CALLABLE SUBPROGRAM SO
001200 *                          DATASVC AND TEAMFORM SHARE ONE COPY
001300 *                          OF THE VALIDATION RULES
001400 * 07/14/98 R TANAKA        Y2K REVIEW - NO DATE FIELDS VALIDATED
001500 *                          HERE, NO CHANGE REQUIRED
001600 * 02/08/02 R TANAKA        WIDENED EMAIL SPLIT AREA TO MATCH
001700 *                          PART-EMAIL, REQ #4417
001800 * 09/30/09 M OKAFOR        ADDED GAME/SPORT MINIMUM LENGTH CHECK
001900 *                          PER HELP DESK TICKET 22981
002000 *----------------------------------------------------------------*
002100 * THIS SUBPROGRAM IS THE ONE PLACE A PARTICIPANT RECORD IS
002200 * CHECKED BEFORE IT IS ALLOWED ONTO THE ROSTER, WHETHER THE
002300 * RECORD CAME FROM THE SURVEY DESK OR FROM A ROSTER CSV LOAD.
002400 * IT DOES NOT OPEN A FILE - IT IS A PURE RECORD-IN, FLAG-OUT
002500 * CHECK CALLED BY DATASVC FOR EVERY ROW.
002600 *----------------------------------------------------------------*
002700  IDENTIFICATION DIVISION.
002800  PROGRAM-ID.     PARTVAL.
002900  AUTHOR.         DAVID QUINTERO.
003000  INSTALLATION.   COBOL DEVELOPMENT CENTER.
003100  DATE-WRITTEN.   04/09/87.
003200  DATE-COMPILED.
003300  SECURITY.       NON-CONFIDENTIAL.
003400 *----------------------------------------------------------------*
003500  ENVIRONMENT DIVISION.
003600  CONFIGURATION SECTION.
003700  SOURCE-COMPUTER. IBM-3081.
003800  OBJECT-COMPUTER. IBM-3081.
003900  SPECIAL-NAMES.
004000      C01 IS TOP-OF-FORM
004200      UPSI-0 IS PARTVAL-DEBUG-SWITCH.
004300 *----------------------------------------------------------------*
004400  DATA DIVISION.
004500  WORKING-STORAGE SECTION.
004600 *----------------------------------------------------------------*
004700  01  WS-NAME-WORK-AREA.
004800      05  WS-NAME-WORK                PIC X(40) VALUE SPACES.
004850      05  FILLER                      PIC X(04).
004900  01  WS-NAME-CHAR-TABLE REDEFINES WS-NAME-WORK-AREA.
005000      05  WS-NAME-CHARS               PIC X(01) OCCURS 40 TIMES.
005050      05  FILLER                      PIC X(04).
005100 *
005200  01  WS-GAME-WORK-AREA.
005300      05  WS-GAME-WORK                PIC X(30) VALUE SPACES.
005350      05  FILLER                      PIC X(04).
005400  01  WS-GAME-CHAR-TABLE REDEFINES WS-GAME-WORK-AREA.
005500      05  WS-GAME-CHARS               PIC X(01) OCCURS 30 TIMES.
005550      05  FILLER                      PIC X(04).
005600 *
005700  01  WS-EMAIL-WORK-AREA.
005800      05  WS-EMAIL-LOCAL              PIC X(60) VALUE SPACES.
005900      05  WS-EMAIL-DOMAIN             PIC X(60) VALUE SPACES.
005950      05  FILLER                      PIC X(04).
006000 *
006100  01  WS-TRIM-SUBSCRIPTS.
006200      05  WS-NAME-TRIM-SUB            PIC S9(02) USAGE COMP.
006300      05  WS-NAME-TRIM-LEN            PIC S9(02) USAGE COMP.
006400      05  WS-GAME-TRIM-SUB            PIC S9(02) USAGE COMP.
006500      05  WS-GAME-TRIM-LEN            PIC S9(02) USAGE COMP.
006600      05  WS-DOT-COUNT                PIC S9(03) USAGE COMP.
006700      05  FILLER                      PIC X(06).
006800 *----------------------------------------------------------------*
006900 * FIXED ERROR TEXT, ONE ENTRY PER PARTVAL-ERROR-CODE VALUE.
007000 *----------------------------------------------------------------*
007100  01  PARTVAL-ERROR-MESSAGES.
007200      05  FILLER  PIC X(60)
007300          VALUE 'Personality score must be between 0 and 100.'.
007400      05  FILLER  PIC X(60)
007500          VALUE 'Preferred role cannot be empty.'.
007600      05  FILLER  PIC X(60)
007700          VALUE 'Invalid role - not in the approved role list.'.
007800      05  FILLER  PIC X(60)
007900          VALUE 'Age must be between 16 and 100.'.
008000      05  FILLER  PIC X(60)
008100          VALUE 'Skill level must be between 1 and 10.'.
008200      05  FILLER  PIC X(60)
008300          VALUE 'Email cannot be empty.'.
008400      05  FILLER  PIC X(60)
008500          VALUE 'Invalid email format.'.
008600      05  FILLER  PIC X(60)
008700          VALUE 'Name cannot be empty.'.
008800      05  FILLER  PIC X(60)
008900          VALUE 'Name must be at least 2 characters.'.
009000      05  FILLER  PIC X(60)
009100          VALUE 'Game/Sport cannot be empty.'.
009200      05  FILLER  PIC X(60)
009300          VALUE 'Game/Sport must be at least 2 characters.'.
009400  01  PARTVAL-ERROR-TABLE REDEFINES PARTVAL-ERROR-MESSAGES.
009500      05  PARTVAL-ERROR-MSG           PIC X(60) OCCURS 11 TIMES.
009600 *----------------------------------------------------------------*
009700  LINKAGE SECTION.
009800  COPY PARTC.
009900 *
010000  01  PARTVAL-RESULT.
010100      05  PARTVAL-VALID-SW            PIC X(01).
010200          88  PARTVAL-IS-VALID             VALUE 'Y'.
010300          88  PARTVAL-IS-INVALID           VALUE 'N'.
010400      05  PARTVAL-ERROR-CODE          PIC 9(02).
010500          88  PARTVAL-ERR-NONE             VALUE 00.
010600          88  PARTVAL-ERR-SCORE            VALUE 01.
010700          88  PARTVAL-ERR-ROLE-BLANK       VALUE 02.
010800          88  PARTVAL-ERR-ROLE-INVALID     VALUE 03.
010900          88  PARTVAL-ERR-AGE              VALUE 04.
011000          88  PARTVAL-ERR-SKILL            VALUE 05.
011100          88  PARTVAL-ERR-EMAIL-BLANK      VALUE 06.
011200          88  PARTVAL-ERR-EMAIL-FORMAT     VALUE 07.
011300          88  PARTVAL-ERR-NAME-BLANK       VALUE 08.
011400          88  PARTVAL-ERR-NAME-SHORT       VALUE 09.
011500          88  PARTVAL-ERR-GAME-BLANK       VALUE 10.
011600          88  PARTVAL-ERR-GAME-SHORT       VALUE 11.
011700      05  PARTVAL-ERROR-TEXT          PIC X(60).
011800      05  FILLER                      PIC X(07).
011900 *----------------------------------------------------------------*
012000  PROCEDURE DIVISION USING PARTICIPANT-RECORD, PARTVAL-RESULT.
012100 *----------------------------------------------------------------*
012200  0000-MAIN-PARAGRAPH.
012300      SET PARTVAL-IS-VALID            TO TRUE
012400      SET PARTVAL-ERR-NONE            TO TRUE
012500      MOVE SPACES                     TO PARTVAL-ERROR-TEXT
012600      PERFORM 2100-VALIDATE-SCORE
012700      IF PARTVAL-IS-VALID
012800          PERFORM 2200-VALIDATE-ROLE
012900      END-IF
013000      IF PARTVAL-IS-VALID
013100          PERFORM 2300-VALIDATE-AGE
013200      END-IF
013300      IF PARTVAL-IS-VALID
013400          PERFORM 2400-VALIDATE-SKILL
013500      END-IF
013600      IF PARTVAL-IS-VALID
013700          PERFORM 2500-VALIDATE-EMAIL
013800      END-IF
013900      IF PARTVAL-IS-VALID
014000          PERFORM 2600-VALIDATE-NAME
014100      END-IF
014200      IF PARTVAL-IS-VALID
014300          PERFORM 2700-VALIDATE-GAME
014400      END-IF
014500      IF PARTVAL-IS-VALID
014600          PERFORM 1000-CLASSIFY-PERSONALITY
014700      ELSE
014800          MOVE PARTVAL-ERROR-MSG (PARTVAL-ERROR-CODE)
014900                                       TO PARTVAL-ERROR-TEXT
015000      END-IF
015100      GOBACK.
015200 *----------------------------------------------------------------*
015300 * SCORE-TO-PERSONALITY CLASSIFICATION - INCLUSIVE ON THE LOWER
015400 * BOUND, EXCLUSIVE ON THE UPPER BOUND.
015500 *----------------------------------------------------------------*
015600  1000-CLASSIFY-PERSONALITY.
015700      IF PART-SCORE >= 90
015800          SET PART-PERSONALITY-LEADER   TO TRUE
015900      ELSE
016000          IF PART-SCORE >= 70
016100              SET PART-PERSONALITY-BALANCED TO TRUE
016200          ELSE
016300              IF PART-SCORE >= 50
016400                  SET PART-PERSONALITY-THINKER TO TRUE
016500              ELSE
016600                  SET PART-PERSONALITY-UNKNOWN TO TRUE
016700              END-IF
016800          END-IF
016900      END-IF.
017000 *----------------------------------------------------------------*
017100  2100-VALIDATE-SCORE.
017200 *----------------------------------------------------------------*
017300      IF PART-SCORE NOT NUMERIC OR PART-SCORE > 100
017400          SET PARTVAL-IS-INVALID       TO TRUE
017500          SET PARTVAL-ERR-SCORE        TO TRUE
017600      END-IF.
017700 *----------------------------------------------------------------*
017800  2200-VALIDATE-ROLE.
017900 *----------------------------------------------------------------*
018000      IF PART-ROLE = SPACES
018100          SET PARTVAL-IS-INVALID       TO TRUE
018200          SET PARTVAL-ERR-ROLE-BLANK   TO TRUE
018300      ELSE
018400          IF NOT (PART-ROLE-STRATEGIST OR PART-ROLE-ATTACKER
018500                  OR PART-ROLE-DEFENDER OR PART-ROLE-SUPPORTER
018600                  OR PART-ROLE-COORDINATOR)
018700              SET PARTVAL-IS-INVALID       TO TRUE
018800              SET PARTVAL-ERR-ROLE-INVALID TO TRUE
018900          END-IF
019000      END-IF.
019100 *----------------------------------------------------------------*
019200  2300-VALIDATE-AGE.
019300 *----------------------------------------------------------------*
019400      IF PART-AGE NOT NUMERIC
019500          OR PART-AGE < 16 OR PART-AGE > 100
019600          SET PARTVAL-IS-INVALID       TO TRUE
019700          SET PARTVAL-ERR-AGE          TO TRUE
019800      END-IF.
019900 *----------------------------------------------------------------*
020000  2400-VALIDATE-SKILL.
020100 *----------------------------------------------------------------*
020200      IF PART-SKILL NOT NUMERIC
020300          OR PART-SKILL < 1 OR PART-SKILL > 10
020400          SET PARTVAL-IS-INVALID       TO TRUE
020500          SET PARTVAL-ERR-SKILL        TO TRUE
020600      END-IF.
020700 *----------------------------------------------------------------*
020800  2500-VALIDATE-EMAIL.
020900 *----------------------------------------------------------------*
021000      MOVE SPACES                     TO WS-EMAIL-LOCAL
021100                                          WS-EMAIL-DOMAIN
021200      IF PART-EMAIL = SPACES
021300          SET PARTVAL-IS-INVALID       TO TRUE
021400          SET PARTVAL-ERR-EMAIL-BLANK  TO TRUE
021500      ELSE
021600          UNSTRING PART-EMAIL DELIMITED BY '@'
021700              INTO WS-EMAIL-LOCAL, WS-EMAIL-DOMAIN
021800          END-UNSTRING
021900          MOVE ZERO                   TO WS-DOT-COUNT
022000          INSPECT WS-EMAIL-DOMAIN TALLYING WS-DOT-COUNT
022100              FOR ALL '.'
022200          IF WS-EMAIL-LOCAL = SPACES OR WS-EMAIL-DOMAIN = SPACES
022300                  OR WS-DOT-COUNT = ZERO
022400              SET PARTVAL-IS-INVALID       TO TRUE
022500              SET PARTVAL-ERR-EMAIL-FORMAT TO TRUE
022600          END-IF
022700      END-IF.
022800 *----------------------------------------------------------------*
022900  2600-VALIDATE-NAME.
023000 *----------------------------------------------------------------*
023100      IF PART-NAME = SPACES
023200          SET PARTVAL-IS-INVALID       TO TRUE
023300          SET PARTVAL-ERR-NAME-BLANK   TO TRUE
023400      ELSE
023500          MOVE PART-NAME               TO WS-NAME-WORK
023600          MOVE 40                      TO WS-NAME-TRIM-SUB
023700          PERFORM 2610-BACK-UP-NAME-SUB
023800              UNTIL WS-NAME-TRIM-SUB = 0
023900                 OR WS-NAME-CHARS (WS-NAME-TRIM-SUB) NOT = SPACE
024000          MOVE WS-NAME-TRIM-SUB        TO WS-NAME-TRIM-LEN
024100          IF WS-NAME-TRIM-LEN < 2
024200              SET PARTVAL-IS-INVALID       TO TRUE
024300              SET PARTVAL-ERR-NAME-SHORT   TO TRUE
024400          END-IF
024500      END-IF.
024600 *----------------------------------------------------------------*
024700  2610-BACK-UP-NAME-SUB.
024800 *----------------------------------------------------------------*
024900      SUBTRACT 1 FROM WS-NAME-TRIM-SUB.
025000 *----------------------------------------------------------------*
025100  2700-VALIDATE-GAME.
025200 *----------------------------------------------------------------*
025300      IF PART-GAME = SPACES
025400          SET PARTVAL-IS-INVALID       TO TRUE
025500          SET PARTVAL-ERR-GAME-BLANK   TO TRUE
025600      ELSE
025700          MOVE PART-GAME               TO WS-GAME-WORK
025800          MOVE 30                      TO WS-GAME-TRIM-SUB
025900          PERFORM 2710-BACK-UP-GAME-SUB
026000              UNTIL WS-GAME-TRIM-SUB = 0
026100                 OR WS-GAME-CHARS (WS-GAME-TRIM-SUB) NOT = SPACE
026200          MOVE WS-GAME-TRIM-SUB        TO WS-GAME-TRIM-LEN
026300          IF WS-GAME-TRIM-LEN < 2
026400              SET PARTVAL-IS-INVALID       TO TRUE
026500              SET PARTVAL-ERR-GAME-SHORT   TO TRUE
026600          END-IF
026700      END-IF.
026800 *----------------------------------------------------------------*
026900  2710-BACK-UP-GAME-SUB.
027000 *----------------------------------------------------------------*
027100      SUBTRACT 1 FROM WS-GAME-TRIM-SUB.
